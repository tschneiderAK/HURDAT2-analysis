000100******************************************************************
000200*                                                                *
000300*    HD2TRK  --  HURDAT2 PARSED TRACK WORK RECORD                *
000400*                                                                *
000500*    ONE PHYSICAL RECORD SERVES TWO LOGICAL VIEWS, SELECTED BY   *
000600*    HD2-RECORD-TYPE:                                            *
000700*        'H'  -  TRACK HEADER  (ONE PER STORM)                   *
000800*        'D'  -  TRACK DETAIL  (ONE PER OBSERVATION)             *
000900*    WRITTEN BY 1-TRACKS, CONSUMED BY 3-LANDFALL.  A HEADER      *
001000*    RECORD IS FOLLOWED BY EXACTLY TK-PARSED-COUNT DETAIL        *
001100*    RECORDS BEFORE THE NEXT HEADER (OR END OF FILE).            *
001200*                                                                *
001300*----------------------------------------------------------------*
001400*    CHANGE LOG                                                  *
001500*    DATE       BY   REQUEST     DESCRIPTION                     *
001600*    ---------  ---  ----------  ------------------------------- *
001700*    03/29/1989 KR   PC-0001     ORIGINAL LAYOUT - TRACK HEADER  *
001800*                                AND DETAIL VIEWS SHARE ONE SLOT *
001900*    09/12/1989 KR   PC-0004     ADDED TK-PARSED-COUNT TO CARRY  *
002000*                                THE VALIDATED ENTRY COUNT OUT   *
002100*                                OF 1-TRACKS SO 3-LANDFALL NEEDS *
002200*                                NO SECOND PASS OF THE COUNT     *
002300*    01/11/1999 KR   PC-Y2K-02   YEAR FIELDS CONFIRMED 4-DIGIT   *
002400*                                THROUGHOUT - NO CENTURY WINDOW  *
002500*                                LOGIC IN THIS COPYBOOK          *
002600*    04/19/2007 FXM  PC-0009     WIDENED TE-LON ONE DIGIT - SOME *
002700*                                BASINS CARRY A 3-DIGIT DEGREE   *
002800******************************************************************
002900 01  HD2-TRACK-RECORD.
003000     05  HD2-RECORD-TYPE             PIC X(01).
003100         88  HD2-HEADER-RECORD           VALUE 'H'.
003200         88  HD2-DETAIL-RECORD           VALUE 'D'.
003300*        TRACK KEY - PRESENT ON BOTH HEADER AND DETAIL RECORDS
003400*        SO 3-LANDFALL CAN RE-SYNCHRONIZE AFTER A SKIPPED TRACK.
003500     05  HD2-TRACK-KEY.
003600         10  TK-BASIN                PIC X(02).
003700         10  TK-YEAR                 PIC 9(04).
003800         10  TK-CYCLONE-NO           PIC 9(02).
003900*----------------------------------------------------------------*
004000*    HEADER VIEW  (HD2-RECORD-TYPE = 'H')                        *
004100*----------------------------------------------------------------*
004200     05  HD2-TRACK-BODY.
004300         10  HD2-HEADER-VIEW.
004400             15  TK-NAME             PIC X(19).
004500             15  TK-ENTRY-COUNT      PIC 9(03).
004600*                TK-PARSED-COUNT IS FILLED IN BY 1-TRACKS ONLY
004700*                AFTER END-OF-TRACK, ONCE THE DETAIL LINES HAVE
004800*                ACTUALLY BEEN COUNTED - SEE 1900-VALIDATE-AND-
004900*                WRITE-TRACK.
005000             15  TK-PARSED-COUNT     PIC 9(03).
005100             15  TK-MAX-WIND         PIC S9(03)
005200                                     SIGN LEADING SEPARATE.
005300             15  FILLER              PIC X(10).
005400*----------------------------------------------------------------*
005500*    DETAIL VIEW  (HD2-RECORD-TYPE = 'D')                        *
005600*    REDEFINES THE HEADER VIEW - SAME 39 BYTES, DIFFERENT MEANING*
005700*----------------------------------------------------------------*
005800         10  HD2-DETAIL-VIEW REDEFINES HD2-HEADER-VIEW.
005900             15  TE-DATETIME         PIC 9(12).
006000             15  TE-LAT              PIC S9(02)V9
006100                                     SIGN LEADING SEPARATE.
006200             15  TE-LON              PIC S9(03)V9
006300                                     SIGN LEADING SEPARATE.
006400             15  TE-RECORD-ID        PIC X(01).
006500             15  TE-STATUS           PIC X(02).
006600             15  TE-MAX-WIND         PIC S9(03)
006700                                     SIGN LEADING SEPARATE.
006800             15  FILLER              PIC X(11).
006900*        TRAILING PAD - ROOM FOR A FUTURE FIELD WITHOUT MOVING
007000*        THE FIXED OFFSETS ANY DOWNSTREAM PROGRAM DEPENDS ON.
007100     05  FILLER                      PIC X(20).
