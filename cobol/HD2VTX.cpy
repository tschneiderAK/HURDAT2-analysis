000100******************************************************************
000200*                                                                *
000300*    HD2VTX  --  HURDAT2 TARGET-AREA VERTEX WORK RECORD          *
000400*                                                                *
000500*    ONE RECORD PER BOUNDARY VERTEX OF THE TARGET AREA POLYGON   *
000600*    (STATE OF FLORIDA IN PRODUCTION).  WRITTEN BY 2-AREA AFTER  *
000700*    VALIDATION, READ BY 3-LANDFALL INTO ITS VERTEX TABLE.  THE  *
000800*    VERTEX SEQUENCE ON DISK IS THE POLYGON ORDER - RECORD 1     *
000900*    CONNECTS TO RECORD 2, ... , THE LAST RECORD CONNECTS BACK   *
001000*    TO RECORD 1 TO CLOSE THE RING.                              *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*    CHANGE LOG                                                  *
001400*    DATE       BY   REQUEST     DESCRIPTION                     *
001500*    ---------  ---  ----------  ------------------------------- *
001600*    04/03/1989 FXM  PC-0002     ORIGINAL LAYOUT                 *
001700*    05/15/1990 FXM  PC-0005     CARRY VX-SEQUENCE-NO SO 3-      *
001800*                                LANDFALL CAN CONFIRM VERTICES   *
001900*                                WERE NOT REORDERED IN TRANSIT   *
002000*    04/19/2007 FXM  PC-0009     WIDENED VERTEX DEGREES TO 4     *
002100*                                DECIMAL PLACES PER THE SOURCE   *
002200*                                POLYGON'S SURVEY PRECISION      *
002300******************************************************************
002400 01  HD2-VERTEX-RECORD.
002500     05  VX-SEQUENCE-NO              PIC 9(04).
002600*        VERTEX COORDINATES CARRY 4 DECIMAL PLACES - ONE PLACE
002700*        MORE PRECISION THAN A TRACK POINT (SEE HD2TRK.CPY) -
002800*        BECAUSE THE BOUNDARY SURVEY DATA IS FINER-GRAINED THAN
002900*        THE STORM FIX DATA IT IS BEING TESTED AGAINST.
003000     05  VX-LAT                      PIC S9(02)V9(4)
003100                                     SIGN LEADING SEPARATE.
003200     05  VX-LON                      PIC S9(03)V9(4)
003300                                     SIGN LEADING SEPARATE.
003400     05  FILLER                      PIC X(30).
