000020******************************************************************
000040*                                                                *
000060*    PROGRAM:     2-AREA                                         *
000080*    AUTHOR:      F. X. MARCH                                    *
000100*    INSTALLATION: GULF STATES METEOROLOGICAL DATA CENTER        *
000120*                  BATCH SYSTEMS UNIT                            *
000140*    DATE-WRITTEN: 04/03/1989                                    *
000160*    DATE-COMPILED:                                              *
000180*    SECURITY:    INTERNAL USE ONLY - NOT FOR PUBLIC RELEASE     *
000200*                                                                *
000220*    PURPOSE:  PHASE 2 OF THE HURDAT2 LANDFALL RUN.  READS THE   *
000240*    TARGET-AREA BOUNDARY FILE (STATE OF FLORIDA IN PRODUCTION,  *
000260*    ONE VERTEX PER LINE, LATITUDE THEN LONGITUDE), CHECKS EACH  *
000280*    VERTEX'S COORDINATES FOR RANGE, DROPS ANY VERTEX THAT       *
000300*    DUPLICATES A VERTEX ALREADY KEPT, AND CONFIRMS AT LEAST     *
000320*    THREE DISTINCT VERTICES SURVIVE BEFORE WRITING THE BOUNDARY *
000340*    OUT TO HD2VTXF FOR PHASE 3 (3-LANDFALL).  A BOUNDARY WITH   *
000360*    FEWER THAN THREE GOOD VERTICES IS A FATAL SETUP ERROR - THE *
000380*    RUN STOPS RATHER THAN LET 3-LANDFALL TEST AGAINST A LINE OR *
000400*    A POINT.                                                    *
000420*                                                                *
000440*    TECTONICS: COBC                                             *
000460*                                                                *
000480*----------------------------------------------------------------*
000500*    CHANGE LOG                                                  *
000520*    DATE       BY      REQUEST     DESCRIPTION                  *
000540*    ---------  ------  ----------  ---------------------------- *
000560*    04/03/1989 FXM     PC-0002     ORIGINAL PROGRAM             *
000580*    11/14/1990 FXM     PC-0014     ADDED COORDINATE RANGE CHECK *
000600*                                   TO MATCH THE ONE ADDED TO    *
000620*                                   1-TRACKS THE SAME WEEK       *
000640*    02/27/1992 KR      PC-0018     REJECT DUPLICATE VERTICES -  *
000660*                                   A BAD SURVEY FILE HAD THE    *
000680*                                   CLOSING POINT REPEATED AND   *
000700*                                   IT WAS COUNTING AS A FOURTH  *
000720*                                   DISTINCT CORNER              *
000740*    01/11/1999 KR      PC-Y2K-02   CONFIRMED NO 2-DIGIT YEAR    *
000760*                                   FIELDS IN THIS PROGRAM       *
000780*    05/18/2006 DP      PC-0036     RUN NOW STOPS WITH A NON-    *
000800*                                   ZERO RETURN CODE WHEN FEWER  *
000820*                                   THAN THREE VERTICES SURVIVE, *
000840*                                   INSTEAD OF WRITING A ONE- OR *
000860*                                   TWO-VERTEX FILE FOR PHASE 3  *
000880*                                   TO CHOKE ON                  *
000900*    09/22/2009 KR      PC-0037     REJECT A VERTEX WHOSE HEMI-  *
000920*                                   SPHERE LETTER IS NOT ONE OF  *
000940*                                   N/S/E/W INSTEAD OF LETTING   *
000960*                                   IT FALL THROUGH THE ELSE     *
000980*                                   BRANCH OF THE SIGN TEST AS A *
001000*                                   SILENT POSITIVE VALUE        *
001020******************************************************************
001040 IDENTIFICATION DIVISION.
001060 PROGRAM-ID. 2-AREA.
001080 AUTHOR. F. X. MARCH.
001100 INSTALLATION. GULF STATES METEOROLOGICAL DATA CENTER.
001120 DATE-WRITTEN. 04/03/1989.
001140 DATE-COMPILED.
001160 SECURITY. INTERNAL USE ONLY - NOT FOR PUBLIC RELEASE.
001180******************************************************************
001200 ENVIRONMENT DIVISION.
001220 CONFIGURATION SECTION.
001240 SPECIAL-NAMES.
001260     C01 IS TOP-OF-FORM
001280     CLASS VTX-SIGN-LETTERS IS "N" "S" "E" "W"
001300     UPSI-0 ON STATUS IS DIAGNOSTIC-SW.
001320 INPUT-OUTPUT SECTION.
001340 FILE-CONTROL.
001360
001380*    TARGET-AREA BOUNDARY - ONE VERTEX PER LINE, LAT THEN LON,
001400*    COMMA SEPARATED, SAME 99.9N / 999.9W STYLE AS HURDAT2.
001420     SELECT HD2-AREA-FILE ASSIGN TO "HD2AREA.DAT"
001440         ORGANIZATION LINE SEQUENTIAL
001460         FILE STATUS IS WS-FS-ARA.
001480
001500*    VALIDATED VERTEX WORK FILE - PICKED UP BY 3-LANDFALL.
001520     SELECT HD2-VERTEX-FILE ASSIGN TO "HD2VTXF.DAT"
001540         ORGANIZATION LINE SEQUENTIAL
001560         FILE STATUS IS WS-FS-VTX.
001580
001600******************************************************************
001620 DATA DIVISION.
001640 FILE SECTION.
001660
001680 FD  HD2-AREA-FILE.
001700 01  HD2-AREA-RECORD.
001740     05  HD2-AREA-TEXT               PIC X(76).
001780     05  FILLER                      PIC X(04).
001800
001820 FD  HD2-VERTEX-FILE.
001840     COPY HD2VTX.
001860
001880******************************************************************
001900 WORKING-STORAGE SECTION.
001920
001960 77  WS-FS-ARA                       PIC 9(02).
002000 77  WS-FS-VTX                       PIC 9(02).
002020*    NEITHER STATUS BYTE IS TESTED AFTER THE OPEN - IF THE
002021*    BOUNDARY FILE IS MISSING THE FIRST READ FAILS LOUDLY.
002060 77  WS-EOF-ARA-SW                   PIC X(01) VALUE 'N'.
002080     88  EOF-ARA-YES                     VALUE 'Y'.
002120 77  WS-COORD-VALID-SW               PIC X(01) VALUE 'Y'.
002140     88  COORD-IS-VALID                  VALUE 'Y'.
002160     88  COORD-IS-INVALID                VALUE 'N'.
002200 77  WS-DUP-FOUND-SW                 PIC X(01) VALUE 'N'.
002220     88  VERTEX-IS-DUPLICATE             VALUE 'Y'.
002240
002280*    THE THREE RUN TOTALS DISPLAYED BY 2990-FIN-PGM.  NONE OF
002281*    THE THREE IS TESTED EXCEPT WS-VERTEX-COUNT, AGAINST THE
002282*    500-SLOT TABLE LIMIT AND THE 3-VERTEX MINIMUM.
002283 77  WS-VERTEX-COUNT                 PIC 9(04) COMP.
002320 77  WS-BAD-VERTEX-COUNT             PIC 9(04) COMP.
002360 77  WS-DUP-VERTEX-COUNT             PIC 9(04) COMP.
002400 77  WS-SCAN-IX                      PIC 9(04) COMP.
002440 77  WS-LON-LEN                      PIC 9(02) COMP.
002480 77  WS-LON-WHOLE-LEN                PIC 9(02) COMP.
002520 77  WS-LON-TRAIL-SP                 PIC 9(02) COMP.
002560 77  WS-LON-FRAC-POS                 PIC 9(02) COMP.
002580
002600*    ONE BOUNDARY LINE - TWO COMMA FIELDS, LAT THEN LON.
002620 01  WS-RAW-LINE                     PIC X(80).
002660 01  WS-RAW-LAT-RAW                  PIC X(09).
002700 01  WS-RAW-LON-RAW                  PIC X(10).
002740 01  WS-CLEAN-LAT                    PIC X(05).
002780 01  WS-CLEAN-LON                    PIC X(06).
002800
002820*    A REDEFINITION OF THE RAW LINE THAT VIEWS IT AS TWO FIXED
002840*    9-BYTE FIELDS RATHER THAN 80 - USED ONLY FOR THE OPERATOR
002860*    DUMP LINE ON A BAD VERTEX (SEE 2150-VALIDATE-VERTEX).
002880 01  WS-RAW-LINE-SHORT REDEFINES WS-RAW-LINE.
002920     05  WS-RAW-LINE-HEAD            PIC X(20).
002960     05  FILLER                      PIC X(60).
002980
003020 01  WS-STRIP-BUFFER                 PIC X(20).
003040
003060*    LATITUDE PARSE WORK AREA (FORMAT 99.9N / 99.9S).
003080 01  WS-LAT-WHOLE                    PIC 9(02).
003120 01  WS-LAT-FRAC                     PIC 9(01).
003160 01  WS-LAT-HEMI                     PIC X(01).
003200 01  WS-LAT-MAGNITUDE                PIC 9(02)V9(4).
003240 01  WS-CUR-LAT-SIGNED               PIC S9(02)V9(4)
003260                                     SIGN LEADING SEPARATE.
003280
003300*    LONGITUDE PARSE WORK AREA (FORMAT 999.9E / 999.9W).
003320 01  WS-LON-WHOLE-TXT                PIC X(03).
003360 01  WS-LON-FRAC-TXT                 PIC X(01).
003400 01  WS-LON-WHOLE-NUM                PIC 9(03).
003440 01  WS-LON-FRAC-NUM                 PIC 9(01).
003480 01  WS-LON-HEMI                     PIC X(01).
003520 01  WS-LON-MAGNITUDE                PIC 9(03)V9(4).
003560 01  WS-CUR-LON-SIGNED               PIC S9(03)V9(4)
003580                                     SIGN LEADING SEPARATE.
003600*    ALTERNATE 5-CHARACTER VIEW OF THE RAW LONGITUDE TOKEN, USED
003620*    WHEN THE DEGREES FIELD ARRIVED WITHOUT ITS LEADING ZERO.
003640 01  WS-LON-RAW-SHORT REDEFINES WS-RAW-LON-RAW.
003680     05  WS-LON-SHORT-TEXT           PIC X(05).
003720     05  FILLER                      PIC X(05).
003740
003760*    KEPT VERTICES, IN THE ORDER THEY WILL BE WRITTEN - THE
003780*    POLYGON ORDER 3-LANDFALL DEPENDS ON.
003800 01  WS-VERTEX-TABLE.
003820     05  WS-VTX-ENTRY OCCURS 500 TIMES.
003840         10  WS-VTX-LAT              PIC S9(02)V9(4)
003860                                     SIGN LEADING SEPARATE.
003880         10  WS-VTX-LON              PIC S9(03)V9(4)
003900                                     SIGN LEADING SEPARATE.
003920         10  FILLER                  PIC X(03).
003940
003960*    FLAT BYTE VIEW OF THE VERTEX TABLE - MUCH FASTER TO BLANK AT
003980*    2000-INITIALIZE THAN A MOVE SPACES TO EACH SIGNED FIELD IN
004000*    ALL 500 OCCURRENCES ONE AT A TIME.
004020 01  WS-VERTEX-TABLE-ALT REDEFINES WS-VERTEX-TABLE.
004040     05  WS-VTX-BYTES                PIC X(18) OCCURS 500 TIMES.
004060******************************************************************
004080 PROCEDURE DIVISION.
004100
004120*    ONE PASS PER JOB STEP - LOAD, VALIDATE, THEN WRITE THE
004121*    SURVIVING VERTICES FOR 3-LANDFALL.
004140 MAIN-PROCEDURE.
004180     PERFORM 2000-INITIALIZE THRU 2000-EXIT.
004220     PERFORM 2050-OPEN-FILES THRU 2050-EXIT.
004260     PERFORM 2100-READ-BOUNDARY-LINE THRU 2100-EXIT
004300         UNTIL EOF-ARA-YES.
004340     PERFORM 2200-VALIDATE-VERTEX-COUNT THRU 2200-EXIT.
004380     PERFORM 2900-WRITE-VERTEX-FILE THRU 2900-EXIT.
004420     PERFORM 2800-CLOSE-FILES THRU 2800-EXIT.
004460     PERFORM 2990-FIN-PGM THRU 2990-EXIT.
004480
004520 2000-INITIALIZE.
004560     MOVE 'N' TO WS-EOF-ARA-SW.
004600     MOVE ZERO TO WS-VERTEX-COUNT.
004640     MOVE ZERO TO WS-BAD-VERTEX-COUNT.
004680     MOVE ZERO TO WS-DUP-VERTEX-COUNT.
004720     PERFORM 2010-CLEAR-VERTEX-TABLE THRU 2010-EXIT
004760         VARYING WS-SCAN-IX FROM 1 BY 1
004800         UNTIL WS-SCAN-IX > 500.
004840     DISPLAY '2-AREA STARTING - TARGET AREA BOUNDARY LOAD'.
004880 2000-EXIT.
004920     EXIT.
004940
004980 2010-CLEAR-VERTEX-TABLE.
005020     MOVE SPACES TO WS-VTX-BYTES (WS-SCAN-IX).
005060 2010-EXIT.
005100     EXIT.
005120
005160 2050-OPEN-FILES.
005200     OPEN INPUT HD2-AREA-FILE.
005240 2050-EXIT.
005280     EXIT.
005300
005320*----------------------------------------------------------------*
005340*    2100-LOAD-VERTEX-TABLE - ONE BOUNDARY LINE PER PASS.        *
005360*----------------------------------------------------------------*
005380 2100-READ-BOUNDARY-LINE.
005420     READ HD2-AREA-FILE INTO WS-RAW-LINE
005460         AT END
005500             SET EOF-ARA-YES TO TRUE
005540         NOT AT END
005580             PERFORM 2120-PROCESS-BOUNDARY-LINE THRU 2120-EXIT
005620     END-READ.
005660 2100-EXIT.
005700     EXIT.
005720
005760 2120-PROCESS-BOUNDARY-LINE.
005800     IF WS-RAW-LINE = SPACES
005840         GO TO 2120-EXIT
005880     END-IF.
005920     MOVE SPACES TO WS-RAW-LAT-RAW WS-RAW-LON-RAW.
005960     UNSTRING WS-RAW-LINE DELIMITED BY ','
006000         INTO WS-RAW-LAT-RAW WS-RAW-LON-RAW
006040     END-UNSTRING.
006080     MOVE WS-RAW-LAT-RAW TO WS-STRIP-BUFFER.
006120     PERFORM 2370-STRIP-LEADING-BLANKS THRU 2370-EXIT.
006160     MOVE WS-STRIP-BUFFER(1:5) TO WS-CLEAN-LAT.
006200     MOVE WS-RAW-LON-RAW TO WS-STRIP-BUFFER.
006240     PERFORM 2370-STRIP-LEADING-BLANKS THRU 2370-EXIT.
006280     MOVE WS-STRIP-BUFFER(1:6) TO WS-CLEAN-LON.
006320     PERFORM 2130-PARSE-LATITUDE THRU 2130-EXIT.
006360     PERFORM 2140-PARSE-LONGITUDE THRU 2140-EXIT.
006400     PERFORM 2150-VALIDATE-VERTEX-COORDINATES THRU 2150-EXIT.
006440     IF COORD-IS-INVALID
006480         ADD 1 TO WS-BAD-VERTEX-COUNT
006520         DISPLAY 'WARNING - VERTEX OUT OF RANGE, DROPPED - '
006560                 WS-RAW-LINE-HEAD
006600         GO TO 2120-EXIT
006640     END-IF.
006680     PERFORM 2160-CHECK-DUPLICATE-VERTEX THRU 2160-EXIT.
006720     IF VERTEX-IS-DUPLICATE
006760         ADD 1 TO WS-DUP-VERTEX-COUNT
006800         GO TO 2120-EXIT
006840     END-IF.
006880     IF WS-VERTEX-COUNT NOT < 500
006920         DISPLAY 'WARNING - VERTEX TABLE FULL AT 500, REMAINING '
006940                 'BOUNDARY POINTS ARE DROPPED'
006980         GO TO 2120-EXIT
007020     END-IF.
007060     ADD 1 TO WS-VERTEX-COUNT.
007100     MOVE WS-CUR-LAT-SIGNED TO WS-VTX-LAT(WS-VERTEX-COUNT).
007140     MOVE WS-CUR-LON-SIGNED TO WS-VTX-LON(WS-VERTEX-COUNT).
007180 2120-EXIT.
007220     EXIT.
007240
007260*----------------------------------------------------------------*
007280*    LATITUDE - FORMAT 99.9N / 99.9S.  BOUNDARY SURVEY DATA IS   *
007300*    STORED TO FOUR DECIMAL PLACES BUT THE SOURCE FILE ONLY      *
007320*    CARRIES ONE - THE EXTRA DIGITS ARE ZERO-FILLED.             *
007340*----------------------------------------------------------------*
007360 2130-PARSE-LATITUDE.
007400     MOVE WS-CLEAN-LAT(1:2) TO WS-LAT-WHOLE.
007440     MOVE WS-CLEAN-LAT(4:1) TO WS-LAT-FRAC.
007480     MOVE WS-CLEAN-LAT(5:1) TO WS-LAT-HEMI.
007520     COMPUTE WS-LAT-MAGNITUDE = WS-LAT-WHOLE + (WS-LAT-FRAC / 10).
007560     IF WS-LAT-HEMI = 'S'
007600         COMPUTE WS-CUR-LAT-SIGNED = WS-LAT-MAGNITUDE * -1
007640     ELSE
007680         MOVE WS-LAT-MAGNITUDE TO WS-CUR-LAT-SIGNED
007720     END-IF.
007760 2130-EXIT.
007800     EXIT.
007820
007840*----------------------------------------------------------------*
007860*    LONGITUDE - FORMAT 999.9E / 999.9W, LEADING ZERO MAY BE     *
007880*    ABSENT.  SAME TECHNIQUE AS 1-TRACKS 1550-PARSE-LONGITUDE.   *
007900*----------------------------------------------------------------*
007920 2140-PARSE-LONGITUDE.
007960     MOVE ZERO TO WS-LON-TRAIL-SP.
008000     INSPECT WS-CLEAN-LON TALLYING WS-LON-TRAIL-SP
008040             FOR TRAILING SPACE.
008080     COMPUTE WS-LON-LEN = 6 - WS-LON-TRAIL-SP.
008120     COMPUTE WS-LON-WHOLE-LEN = WS-LON-LEN - 2.
008160     MOVE SPACES TO WS-LON-WHOLE-TXT.
008200     MOVE WS-CLEAN-LON(1:WS-LON-WHOLE-LEN) TO WS-LON-WHOLE-TXT.
008240     COMPUTE WS-LON-FRAC-POS = WS-LON-WHOLE-LEN + 2.
008280     MOVE WS-CLEAN-LON(WS-LON-FRAC-POS:1) TO WS-LON-FRAC-TXT.
008320     MOVE WS-CLEAN-LON(WS-LON-LEN:1) TO WS-LON-HEMI.
008360     MOVE WS-LON-WHOLE-TXT TO WS-LON-WHOLE-NUM.
008400     MOVE WS-LON-FRAC-TXT TO WS-LON-FRAC-NUM.
008440     COMPUTE WS-LON-MAGNITUDE =
008460             WS-LON-WHOLE-NUM + (WS-LON-FRAC-NUM / 10).
008500     IF WS-LON-HEMI = 'W'
008540         COMPUTE WS-CUR-LON-SIGNED = WS-LON-MAGNITUDE * -1
008560     ELSE
008600         MOVE WS-LON-MAGNITUDE TO WS-CUR-LON-SIGNED
008620     END-IF.
008660 2140-EXIT.
008680     EXIT.
008700
008720*----------------------------------------------------------------*
008740*    COORD-VALIDATOR - REJECT |LAT| > 90.0 OR |LON| >= 180.0.    *
008760*    SAME RULE AS 1-TRACKS, RESTATED HERE BECAUSE THIS SHOP DOES *
008780*    NOT CALL SUBPROGRAMS FOR A TWO-COMPARISON CHECK.  ALSO      *
008800*    GUARDS AGAINST A GARBLED HEMISPHERE LETTER - SEE PC-0037,   *
008820*    A HAND-EDITED SURVEY FILE ONCE CARRIED A STRAY '0' IN THE   *
008840*    HEMISPHERE COLUMN WHERE A TYPIST FAT-FINGERED THE 'N' KEY,  *
008860*    AND THE OLD LOGIC LET IT THROUGH AS A POSITIVE LATITUDE.    *
008880*----------------------------------------------------------------*
008900 2150-VALIDATE-VERTEX-COORDINATES.
008940     SET COORD-IS-VALID TO TRUE.
008980     IF WS-LAT-HEMI NOT VTX-SIGN-LETTERS
009020         SET COORD-IS-INVALID TO TRUE
009040     END-IF.
009080     IF WS-LON-HEMI NOT VTX-SIGN-LETTERS
009120         SET COORD-IS-INVALID TO TRUE
009140     END-IF.
009180     IF WS-CUR-LAT-SIGNED > 90.0
009220         SET COORD-IS-INVALID TO TRUE
009240     END-IF.
009280     IF WS-CUR-LAT-SIGNED < -90.0
009320         SET COORD-IS-INVALID TO TRUE
009340     END-IF.
009380     IF WS-CUR-LON-SIGNED >= 180.0
009420         SET COORD-IS-INVALID TO TRUE
009440     END-IF.
009480     IF WS-CUR-LON-SIGNED <= -180.0
009520         SET COORD-IS-INVALID TO TRUE
009540     END-IF.
009580 2150-EXIT.
009600     EXIT.
009620
009640*----------------------------------------------------------------*
009660*    REJECT A VERTEX THAT EXACTLY DUPLICATES ONE ALREADY KEPT -  *
009680*    SEE PC-0018.  A LINEAR SCAN IS FINE, THE TABLE NEVER RUNS   *
009700*    MORE THAN A FEW HUNDRED ENTRIES FOR A STATE BOUNDARY.       *
009720*----------------------------------------------------------------*
009740 2160-CHECK-DUPLICATE-VERTEX.
009780     MOVE 'N' TO WS-DUP-FOUND-SW.
009820     PERFORM 2170-COMPARE-ONE-VERTEX THRU 2170-EXIT
009840         VARYING WS-SCAN-IX FROM 1 BY 1
009860         UNTIL WS-SCAN-IX > WS-VERTEX-COUNT
009880            OR VERTEX-IS-DUPLICATE.
009920 2160-EXIT.
009940     EXIT.
009960
010000 2170-COMPARE-ONE-VERTEX.
010040     IF WS-CUR-LAT-SIGNED = WS-VTX-LAT(WS-SCAN-IX)
010060        AND WS-CUR-LON-SIGNED = WS-VTX-LON(WS-SCAN-IX)
010100         MOVE 'Y' TO WS-DUP-FOUND-SW
010120     END-IF.
010160 2170-EXIT.
010180     EXIT.
010200
010220*----------------------------------------------------------------*
010240*    A GENERAL-PURPOSE LEADING-BLANK STRIPPER, IDENTICAL IN      *
010260*    METHOD TO 1-TRACKS 1370-STRIP-LEADING-BLANKS.               *
010280*----------------------------------------------------------------*
010300 2370-STRIP-LEADING-BLANKS.
010340     PERFORM 2375-SHIFT-ONE-BLANK THRU 2375-EXIT
010360         UNTIL WS-STRIP-BUFFER(1:1) NOT = SPACE
010380            OR WS-STRIP-BUFFER = SPACES.
010420 2370-EXIT.
010440     EXIT.
010460
010500 2375-SHIFT-ONE-BLANK.
010540     MOVE WS-STRIP-BUFFER(2:19) TO WS-STRIP-BUFFER(1:19).
010580     MOVE SPACE TO WS-STRIP-BUFFER(20:1).
010620 2375-EXIT.
010640     EXIT.
010660
010680*----------------------------------------------------------------*
010700*    A POLYGON NEEDS AT LEAST THREE DISTINCT CORNERS.  FEWER     *
010720*    THAN THAT IS A FATAL SETUP ERROR - SEE PC-0036.             *
010740*----------------------------------------------------------------*
010760 2200-VALIDATE-VERTEX-COUNT.
010800     IF WS-VERTEX-COUNT < 3
010840         DISPLAY 'FATAL - TARGET AREA HAS FEWER THAN THREE '
010860                 'VALID VERTICES, RUN ABORTED - COUNT '
010880                 WS-VERTEX-COUNT
010920         MOVE 16 TO RETURN-CODE
010960         PERFORM 2800-CLOSE-FILES THRU 2800-EXIT
010980         STOP RUN
011000     END-IF.
011040 2200-EXIT.
011060     EXIT.
011080
011100*----------------------------------------------------------------*
011120*    WRITE THE SURVIVING VERTICES OUT IN POLYGON ORDER.          *
011140*----------------------------------------------------------------*
011160 2900-WRITE-VERTEX-FILE.
011180     OPEN OUTPUT HD2-VERTEX-FILE.
011220     PERFORM 2910-WRITE-ONE-VERTEX THRU 2910-EXIT
011240         VARYING WS-SCAN-IX FROM 1 BY 1
011260         UNTIL WS-SCAN-IX > WS-VERTEX-COUNT.
011280     CLOSE HD2-VERTEX-FILE.
011320 2900-EXIT.
011340     EXIT.
011360
011400 2910-WRITE-ONE-VERTEX.
011440     MOVE WS-SCAN-IX TO VX-SEQUENCE-NO.
011480     MOVE WS-VTX-LAT(WS-SCAN-IX) TO VX-LAT.
011520     MOVE WS-VTX-LON(WS-SCAN-IX) TO VX-LON.
011560     WRITE HD2-VERTEX-RECORD.
011600 2910-EXIT.
011620     EXIT.
011640
011680 2800-CLOSE-FILES.
011700     CLOSE HD2-AREA-FILE.
011740 2800-EXIT.
011760     EXIT.
011780
011820 2990-FIN-PGM.
011860     DISPLAY '2-AREA COMPLETE - VERTICES KEPT.....: '
011880             WS-VERTEX-COUNT.
011920     DISPLAY '                   OUT OF RANGE......: '
011940             WS-BAD-VERTEX-COUNT.
011980     DISPLAY '                   DUPLICATES DROPPED: '
012000             WS-DUP-VERTEX-COUNT.
012040     IF DIAGNOSTIC-SW
012080         DISPLAY '                   VERTEX TABLE SIZE.: 500'
012100     END-IF.
012120     STOP RUN.
012160 2990-EXIT.
012180     EXIT.
