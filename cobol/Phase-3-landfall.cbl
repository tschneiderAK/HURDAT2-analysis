000020******************************************************************
000040*                                                                *
000060*    PROGRAM:     3-LANDFALL                                     *
000080*    AUTHOR:      D. PICKENS                                     *
000100*    INSTALLATION: GULF STATES METEOROLOGICAL DATA CENTER        *
000120*                  BATCH SYSTEMS UNIT                            *
000140*    DATE-WRITTEN: 04/10/1989                                    *
000160*    DATE-COMPILED:                                              *
000180*    SECURITY:    INTERNAL USE ONLY - NOT FOR PUBLIC RELEASE     *
000200*                                                                *
000220*    PURPOSE:  PHASE 3 OF THE HURDAT2 LANDFALL RUN.  LOADS THE   *
000240*    TARGET-AREA VERTEX TABLE WRITTEN BY 2-AREA, THEN READS THE  *
000260*    VALIDATED TRACK FILE WRITTEN BY 1-TRACKS ONE STORM AT A     *
000280*    TIME.  FOR EACH FIX ON THE TRACK, TESTS WHETHER THE FIX     *
000300*    FALLS INSIDE THE TARGET AREA (POINT-IN-POLYGON, EVEN-ODD    *
000320*    RULE, A POINT ON THE BOUNDARY COUNTS AS INSIDE) AND RECORDS *
000340*    A LANDFALL EVENT EVERY TIME THE STORM CROSSES FROM OUTSIDE  *
000360*    TO INSIDE.  ALSO TRACKS THE LIFETIME MAXIMUM WIND SPEED.    *
000380*    WHEN THE STORM ENDS (NEXT HEADER OR END OF FILE) WRITES ONE *
000400*    RESULT RECORD TO HD2STMF FOR PHASE 4 (4-REPORT).            *
000420*                                                                *
000440*    TECTONICS: COBC                                             *
000460*                                                                *
000480*----------------------------------------------------------------*
000500*    CHANGE LOG                                                  *
000520*    DATE       BY      REQUEST     DESCRIPTION                  *
000540*    ---------  ------  ----------  ---------------------------- *
000560*    04/10/1989 DP      PC-0003     ORIGINAL PROGRAM             *
000580*    04/10/1989 DP      PC-0003     POINT-IN-POLYGON DONE BY RAY *
000600*                                   CASTING, ONE RAY EAST FROM   *
000620*                                   THE FIX ALONG ITS OWN        *
000640*                                   LATITUDE                     *
000660*    07/09/1991 FXM     PC-0016     A FIX EXACTLY ON THE COASTAL *
000680*                                   BOUNDARY LINE WAS FALLING ON *
000700*                                   EITHER SIDE OF THE EVEN-ODD  *
000720*                                   COUNT DEPENDING ON ROUNDOFF. *
000740*                                   ADDED THE EXPLICIT ON-       *
000760*                                   BOUNDARY TEST SO A BOUNDARY  *
000780*                                   FIX ALWAYS COUNTS AS INSIDE  *
000800*    01/11/1999 DP      PC-Y2K-02   CONFIRMED YEAR FIELDS 4      *
000820*                                   DIGITS THROUGHOUT            *
000840*    03/14/2003 FXM     PC-0026     LANDFALL DATE TABLE CAPPED   *
000860*                                   AT 20 PER STORM TO MATCH THE *
000880*                                   HD2RPT LAYOUT - EXTRA        *
000900*                                   LANDFALLS LOGGED AND DROPPED *
000920*    10/02/2012 DP      PC-0048     RE-VALIDATE VERTEX COUNT ON  *
000940*                                   LOAD - DON'T TRUST 2-AREA'S  *
000960*                                   OUTPUT BLINDLY IF SOMEONE    *
000980*                                   HAND-EDITS HD2VTXF           *
001000*    03/11/2015 FXM     PC-0052     REJECT A HD2TRKF RECORD      *
001020*                                   WHOSE TYPE BYTE IS NEITHER   *
001040*                                   'H' NOR 'D' INSTEAD OF       *
001060*                                   TREATING IT AS A DETAIL - A  *
001080*                                   TRUNCATED WORK FILE FROM AN  *
001100*                                   ABENDED 1-TRACKS RUN WAS     *
001120*                                   OTHERWISE MISREAD AS FIXES   *
001140******************************************************************
001160 IDENTIFICATION DIVISION.
001180 PROGRAM-ID. 3-LANDFALL.
001200 AUTHOR. D. PICKENS.
001220 INSTALLATION. GULF STATES METEOROLOGICAL DATA CENTER.
001240 DATE-WRITTEN. 04/10/1989.
001260 DATE-COMPILED.
001280 SECURITY. INTERNAL USE ONLY - NOT FOR PUBLIC RELEASE.
001300******************************************************************
001320 ENVIRONMENT DIVISION.
001340 CONFIGURATION SECTION.
001360 SPECIAL-NAMES.
001380     C01 IS TOP-OF-FORM
001400     CLASS TRK-RECORD-CODES IS "H" "D"
001420     UPSI-0 ON STATUS IS DIAGNOSTIC-SW.
001440 INPUT-OUTPUT SECTION.
001460 FILE-CONTROL.
001480
001500     SELECT HD2-VERTEX-FILE ASSIGN TO "HD2VTXF.DAT"
001520         ORGANIZATION LINE SEQUENTIAL
001540         FILE STATUS IS WS-FS-VTX.
001560
001580     SELECT HD2-TRACK-FILE ASSIGN TO "HD2TRKF.DAT"
001600         ORGANIZATION LINE SEQUENTIAL
001620         FILE STATUS IS WS-FS-TRK.
001640
001660*    ONE RESULT RECORD PER VALID STORM - PICKED UP BY 4-REPORT.
001680     SELECT HD2-STORM-FILE ASSIGN TO "HD2STMF.DAT"
001700         ORGANIZATION LINE SEQUENTIAL
001720         FILE STATUS IS WS-FS-STM.
001740
001760******************************************************************
001780 DATA DIVISION.
001800 FILE SECTION.
001820
001840 FD  HD2-VERTEX-FILE.
001860     COPY HD2VTX.
001880
001900 FD  HD2-TRACK-FILE.
001920     COPY HD2TRK.
001940
001960 FD  HD2-STORM-FILE.
001980     COPY HD2RPT.
002000
002020******************************************************************
002040 WORKING-STORAGE SECTION.
002060
002100 77  WS-FS-VTX                       PIC 9(02).
002140 77  WS-FS-TRK                       PIC 9(02).
002180 77  WS-FS-STM                       PIC 9(02).
002190*    NONE OF THE THREE IS TESTED AFTER ITS OPEN - A MISSING
002191*    WORK FILE FAILS AT THE FIRST READ OR WRITE INSTEAD.
002200
002240 77  WS-EOF-VTX-SW                   PIC X(01) VALUE 'N'.
002260     88  EOF-VTX-YES                     VALUE 'Y'.
002300 77  WS-EOF-TRK-SW                   PIC X(01) VALUE 'N'.
002320     88  EOF-TRK-YES                     VALUE 'Y'.
002360 77  WS-STORM-OPEN-SW                PIC X(01) VALUE 'N'.
002380     88  STORM-IS-OPEN                   VALUE 'Y'.
002420 77  WS-IN-AREA-SW                   PIC X(01) VALUE 'N'.
002440     88  IN-AREA-YES                     VALUE 'Y'.
002460     88  IN-AREA-NO                      VALUE 'N'.
002500 77  WS-PREV-IN-AREA-SW              PIC X(01) VALUE 'N'.
002520     88  PREV-IN-AREA-YES                VALUE 'Y'.
002560 77  WS-ON-BOUNDARY-SW               PIC X(01) VALUE 'N'.
002580     88  ON-BOUNDARY-YES                 VALUE 'Y'.
002620 77  WS-CROSS-TOGGLE-SW              PIC X(01) VALUE 'N'.
002640     88  CROSS-TOGGLE-YES                VALUE 'Y'.
002660     88  CROSS-TOGGLE-NO                 VALUE 'N'.
002700 77  WS-YI-ABOVE-SW                  PIC X(01) VALUE 'N'.
002740 77  WS-YJ-ABOVE-SW                  PIC X(01) VALUE 'N'.
002760
002800 77  WS-VERTEX-COUNT                 PIC 9(04) COMP.
002840*    THE TWO WORKING SUBSCRIPTS OF 3320-EDGE-CROSS-TEST - IX IS
002841*    THE VERTEX BEING TESTED, J IS THE ONE BEFORE IT ON THE RING.
002842 77  WS-EDGE-IX                      PIC 9(04) COMP.
002880 77  WS-EDGE-J                       PIC 9(04) COMP.
002920*    THE TWO COUNTERS DISPLAYED BY 3990-FIN-PGM AT END OF RUN.
002960 77  WS-STORM-COUNT                  PIC 9(05) COMP.
002961 77  WS-LANDFALL-TOTAL               PIC 9(05) COMP.
002980
003000*    THE TARGET-AREA BOUNDARY, LOADED ONCE AT START OF RUN.
003020 01  WS-VERTEX-TABLE.
003040     05  WS-VTX-ENTRY OCCURS 500 TIMES.
003060         10  WS-VTX-LAT              PIC S9(02)V9(4)
003080                                     SIGN LEADING SEPARATE.
003100         10  WS-VTX-LON              PIC S9(03)V9(4)
003120                                     SIGN LEADING SEPARATE.
003160     05  FILLER                      PIC X(10).
003180*    FLAT BYTE VIEW OF THE VERTEX TABLE - USED ONLY TO CLEAR THE
003200*    WHOLE TABLE IN ONE MOVE WHEN THE RUN STARTS.
003220 01  WS-VERTEX-TABLE-ALT REDEFINES WS-VERTEX-TABLE.
003260     05  FILLER                      PIC X(7510).
003280
003300*    THE STORM CURRENTLY BEING ACCUMULATED.
003320 01  WS-CURRENT-STORM.
003360     05  WS-CUR-NAME                 PIC X(19).
003400     05  WS-CUR-MAX-WIND             PIC S9(03) COMP.
003440     05  WS-CUR-LANDFALL-COUNT       PIC 9(02) COMP.
003460     05  WS-CUR-LANDFALL-DATES.
003480         10  WS-CUR-LF-DATE OCCURS 20 TIMES
003500                                     PIC 9(12).
003540     05  FILLER                      PIC X(10).
003560*    FLAT BYTE VIEW OF THE LANDFALL DATE TABLE - USED TO ZERO
003580*    THE WHOLE TABLE IN ONE MOVE WHEN A NEW STORM STARTS.
003600 01  WS-CUR-LANDFALL-DATES-ALT REDEFINES WS-CUR-LANDFALL-DATES.
003640     05  FILLER                      PIC X(240).
003660
003680*    LANDFALL DATE, BROKEN OUT SO 3340-RECORD-LANDFALL CAN NAME  *
003700*    THE YEAR ON ITS WARNING LINE WHEN THE 20-SLOT TABLE FILLS.
003720 01  WS-LF-DATE-WORK                 PIC 9(12).
003740 01  WS-LF-DATE-BROKEN REDEFINES WS-LF-DATE-WORK.
003780     05  WS-LF-YEAR                  PIC 9(04).
003820     05  WS-LF-MONTH                 PIC 9(02).
003860     05  WS-LF-DAY                   PIC 9(02).
003900     05  WS-LF-HOUR                  PIC 9(02).
003940     05  WS-LF-MINUTE                PIC 9(02).
003960
003980*    POINT-IN-POLYGON WORK FIELDS - ALL CARRIED TO SIX DECIMAL
004000*    PLACES REGARDLESS OF THE SOURCE FIELD'S OWN PRECISION, PER
004020*    THE GEOMETRY STANDARD THIS SHOP USES FOR COASTAL WORK.  NO
004040*    ROUNDED CLAUSE ANYWHERE IN THIS ARITHMETIC - TRUNCATE ONLY.
004060 77  WS-PT-LAT                       PIC S9(03)V9(6)
004080                                     SIGN LEADING SEPARATE.
004120 77  WS-PT-LON                       PIC S9(03)V9(6)
004140                                     SIGN LEADING SEPARATE.
004180 77  WS-YI                           PIC S9(03)V9(6)
004200                                     SIGN LEADING SEPARATE.
004240 77  WS-XI                           PIC S9(03)V9(6)
004260                                     SIGN LEADING SEPARATE.
004300 77  WS-YJ                           PIC S9(03)V9(6)
004320                                     SIGN LEADING SEPARATE.
004360 77  WS-XJ                           PIC S9(03)V9(6)
004380                                     SIGN LEADING SEPARATE.
004420 77  WS-X-INTERSECT                  PIC S9(03)V9(6)
004440                                     SIGN LEADING SEPARATE.
004480 77  WS-CROSS-PRODUCT                PIC S9(07)V9(6)
004500                                     SIGN LEADING SEPARATE.
004540 77  WS-MIN-X                        PIC S9(03)V9(6)
004560                                     SIGN LEADING SEPARATE.
004600 77  WS-MAX-X                        PIC S9(03)V9(6)
004620                                     SIGN LEADING SEPARATE.
004660 77  WS-MIN-Y                        PIC S9(03)V9(6)
004680                                     SIGN LEADING SEPARATE.
004720 77  WS-MAX-Y                        PIC S9(03)V9(6)
004740                                     SIGN LEADING SEPARATE.
004760
004780******************************************************************
004800 PROCEDURE DIVISION.
004820
004840*    ONE PASS PER JOB STEP - LOAD THE BOUNDARY ONCE, THEN WALK
004841*    THE TRACK FILE STORM BY STORM.
004860 MAIN-PROCEDURE.
004900     PERFORM 3000-INITIALIZE THRU 3000-EXIT.
004940     PERFORM 3050-OPEN-TRACK-FILES THRU 3050-EXIT.
004980     PERFORM 3100-LOAD-AREA-VERTICES THRU 3100-EXIT.
005020     PERFORM 3200-READ-TRACK-FILE THRU 3200-EXIT
005060         UNTIL EOF-TRK-YES.
005100     PERFORM 3400-CLOSE-OUT-STORM THRU 3400-EXIT.
005140     PERFORM 3800-CLOSE-FILES THRU 3800-EXIT.
005180     PERFORM 3990-FIN-PGM THRU 3990-EXIT.
005200
005240 3000-INITIALIZE.
005280     MOVE SPACES TO WS-VERTEX-TABLE-ALT.
005320     MOVE ZERO TO WS-VERTEX-COUNT.
005360     MOVE ZERO TO WS-STORM-COUNT.
005400     MOVE ZERO TO WS-LANDFALL-TOTAL.
005440     MOVE 'N' TO WS-EOF-VTX-SW.
005480     MOVE 'N' TO WS-EOF-TRK-SW.
005520     MOVE 'N' TO WS-STORM-OPEN-SW.
005560     DISPLAY '3-LANDFALL STARTING - LANDFALL DETECTION'.
005600 3000-EXIT.
005640     EXIT.
005660
005700 3050-OPEN-TRACK-FILES.
005740     OPEN INPUT HD2-TRACK-FILE.
005780     OPEN OUTPUT HD2-STORM-FILE.
005820 3050-EXIT.
005860     EXIT.
005880
005900*----------------------------------------------------------------*
005920*    3100-LOAD-AREA-VERTICES - READ THE WHOLE BOUNDARY INTO      *
005940*    WORKING STORAGE ONCE, BEFORE ANY TRACK IS PROCESSED.        *
005960*----------------------------------------------------------------*
005980 3100-LOAD-AREA-VERTICES.
006020     OPEN INPUT HD2-VERTEX-FILE.
006060     PERFORM 3110-READ-ONE-VERTEX THRU 3110-EXIT
006100         UNTIL EOF-VTX-YES.
006140     CLOSE HD2-VERTEX-FILE.
006180     IF WS-VERTEX-COUNT < 3
006220         DISPLAY 'FATAL - AREA VERTEX FILE HAS FEWER THAN '
006240                 'THREE VERTICES, RUN ABORTED - COUNT '
006280                 WS-VERTEX-COUNT
006320         MOVE 16 TO RETURN-CODE
006360         CLOSE HD2-TRACK-FILE HD2-STORM-FILE
006400         STOP RUN
006440     END-IF.
006480 3100-EXIT.
006520     EXIT.
006540
006580 3110-READ-ONE-VERTEX.
006620     READ HD2-VERTEX-FILE
006660         AT END
006700             SET EOF-VTX-YES TO TRUE
006740         NOT AT END
006780             ADD 1 TO WS-VERTEX-COUNT
006820             MOVE VX-LAT TO WS-VTX-LAT(WS-VERTEX-COUNT)
006860             MOVE VX-LON TO WS-VTX-LON(WS-VERTEX-COUNT)
006900     END-READ.
006940 3110-EXIT.
006980     EXIT.
007000
007020*----------------------------------------------------------------*
007040*    3200-READ-TRACK-FILE - ONE TRACK RECORD PER PASS, HEADER OR *
007060*    DETAIL.                                                     *
007080*----------------------------------------------------------------*
007100 3200-READ-TRACK-FILE.
007140     READ HD2-TRACK-FILE
007180         AT END
007220             SET EOF-TRK-YES TO TRUE
007260         NOT AT END
007300             PERFORM 3250-DISPATCH-TRACK-RECORD THRU 3250-EXIT
007340     END-READ.
007380 3200-EXIT.
007420     EXIT.
007440
007480 3250-DISPATCH-TRACK-RECORD.
007520     IF HD2-RECORD-TYPE NOT TRK-RECORD-CODES
007560         DISPLAY 'WARNING - HD2TRKF RECORD TYPE NOT H OR D, '
007580                 'RECORD SKIPPED - POSSIBLE MISALIGNED WORK '
007600                 'FILE FROM 1-TRACKS - ' HD2-RECORD-TYPE
007640         GO TO 3250-EXIT
007680     END-IF.
007720     IF HD2-HEADER-RECORD
007760         PERFORM 3400-CLOSE-OUT-STORM THRU 3400-EXIT
007800         PERFORM 3260-START-NEW-STORM THRU 3260-EXIT
007840     ELSE
007880         PERFORM 3300-PROCESS-DETAIL-ENTRY THRU 3300-EXIT
007920     END-IF.
007960 3250-EXIT.
008000     EXIT.
008020
008060 3260-START-NEW-STORM.
008100     MOVE TK-NAME TO WS-CUR-NAME.
008140     MOVE ZERO TO WS-CUR-MAX-WIND.
008180     MOVE ZERO TO WS-CUR-LANDFALL-COUNT.
008220     MOVE SPACES TO WS-CUR-LANDFALL-DATES-ALT.
008260     MOVE 'N' TO WS-PREV-IN-AREA-SW.
008300     SET STORM-IS-OPEN TO TRUE.
008340     ADD 1 TO WS-STORM-COUNT.
008380 3260-EXIT.
008420     EXIT.
008440
008460*----------------------------------------------------------------*
008480*    MAX-WIND AND LANDFALL-DETECTOR - ONE DETAIL FIX.            *
008500*----------------------------------------------------------------*
008520 3300-PROCESS-DETAIL-ENTRY.
008560     MOVE TE-LAT TO WS-PT-LAT.
008600     MOVE TE-LON TO WS-PT-LON.
008640     PERFORM 3310-POINT-IN-AREA-TEST THRU 3310-EXIT.
008680     PERFORM 3330-UPDATE-MAX-WIND THRU 3330-EXIT.
008720     IF IN-AREA-YES AND NOT PREV-IN-AREA-YES
008760         PERFORM 3340-RECORD-LANDFALL THRU 3340-EXIT
008800     END-IF.
008840     MOVE WS-IN-AREA-SW TO WS-PREV-IN-AREA-SW.
008880 3300-EXIT.
008920     EXIT.
008940
008960*----------------------------------------------------------------*
008980*    POINT-IN-AREA - EVEN-ODD RAY CAST TO THE EAST OF THE FIX,   *
009000*    ALONG THE FIX'S OWN LATITUDE.  A FIX EXACTLY ON A BOUNDARY  *
009020*    SEGMENT IS TREATED AS INSIDE WITHOUT REGARD TO THE CROSSING *
009040*    COUNT (SEE PC-0016).                                        *
009060*----------------------------------------------------------------*
009080 3310-POINT-IN-AREA-TEST.
009120     MOVE 'N' TO WS-ON-BOUNDARY-SW.
009160     MOVE 'N' TO WS-CROSS-TOGGLE-SW.
009200     PERFORM 3320-EDGE-CROSS-TEST THRU 3320-EXIT
009240         VARYING WS-EDGE-IX FROM 1 BY 1
009280         UNTIL WS-EDGE-IX > WS-VERTEX-COUNT
009320            OR ON-BOUNDARY-YES.
009360     IF ON-BOUNDARY-YES
009400         SET IN-AREA-YES TO TRUE
009440     ELSE
009480         IF CROSS-TOGGLE-YES
009520             SET IN-AREA-YES TO TRUE
009560         ELSE
009600             SET IN-AREA-NO TO TRUE
009640         END-IF
009680     END-IF.
009720 3310-EXIT.
009760     EXIT.
009780
009800*----------------------------------------------------------------*
009820*    TEST ONE POLYGON EDGE - THE EDGE RUNNING FROM VERTEX        *
009840*    WS-EDGE-J TO VERTEX WS-EDGE-IX (WRAPS FROM THE LAST VERTEX  *
009860*    BACK TO THE FIRST TO CLOSE THE RING).                       *
009880*----------------------------------------------------------------*
009900 3320-EDGE-CROSS-TEST.
009940     COMPUTE WS-EDGE-J = WS-EDGE-IX - 1.
009980     IF WS-EDGE-J < 1
010020         MOVE WS-VERTEX-COUNT TO WS-EDGE-J
010060     END-IF.
010100     MOVE WS-VTX-LAT(WS-EDGE-IX) TO WS-YI.
010140     MOVE WS-VTX-LON(WS-EDGE-IX) TO WS-XI.
010180     MOVE WS-VTX-LAT(WS-EDGE-J) TO WS-YJ.
010220     MOVE WS-VTX-LON(WS-EDGE-J) TO WS-XJ.
010260     PERFORM 3325-CHECK-ON-SEGMENT THRU 3325-EXIT.
010300     IF ON-BOUNDARY-YES
010340         GO TO 3320-EXIT
010380     END-IF.
010420     MOVE 'N' TO WS-YI-ABOVE-SW.
010460     IF WS-YI > WS-PT-LAT
010500         MOVE 'Y' TO WS-YI-ABOVE-SW
010540     END-IF.
010580     MOVE 'N' TO WS-YJ-ABOVE-SW.
010620     IF WS-YJ > WS-PT-LAT
010660         MOVE 'Y' TO WS-YJ-ABOVE-SW
010700     END-IF.
010740     IF WS-YI-ABOVE-SW NOT = WS-YJ-ABOVE-SW
010780         COMPUTE WS-X-INTERSECT =
010800                 ((WS-XJ - WS-XI) * (WS-PT-LAT - WS-YI) /
010820                  (WS-YJ - WS-YI)) + WS-XI
010860         IF WS-PT-LON < WS-X-INTERSECT
010900             IF CROSS-TOGGLE-YES
010940                 SET CROSS-TOGGLE-NO TO TRUE
010980             ELSE
011020                 SET CROSS-TOGGLE-YES TO TRUE
011060             END-IF
011100         END-IF
011140     END-IF.
011180 3320-EXIT.
011220     EXIT.
011240
011260*----------------------------------------------------------------*
011280*    IS THE FIX EXACTLY ON THE SEGMENT WS-EDGE-J - WS-EDGE-IX ?  *
011300*    COLLINEAR (CROSS PRODUCT ZERO) AND WITHIN THE SEGMENT'S OWN *
011320*    BOUNDING BOX.                                               *
011340*----------------------------------------------------------------*
011360 3325-CHECK-ON-SEGMENT.
011400     COMPUTE WS-CROSS-PRODUCT =
011420             ((WS-XJ - WS-XI) * (WS-PT-LAT - WS-YI))
011440           - ((WS-YJ - WS-YI) * (WS-PT-LON - WS-XI)).
011480     IF WS-CROSS-PRODUCT NOT = 0
011520         GO TO 3325-EXIT
011560     END-IF.
011600     IF WS-XI < WS-XJ
011640         MOVE WS-XI TO WS-MIN-X
011680         MOVE WS-XJ TO WS-MAX-X
011720     ELSE
011760         MOVE WS-XJ TO WS-MIN-X
011800         MOVE WS-XI TO WS-MAX-X
011840     END-IF.
011880     IF WS-YI < WS-YJ
011920         MOVE WS-YI TO WS-MIN-Y
011960         MOVE WS-YJ TO WS-MAX-Y
012000     ELSE
012040         MOVE WS-YJ TO WS-MIN-Y
012080         MOVE WS-YI TO WS-MAX-Y
012120     END-IF.
012160     IF WS-PT-LON NOT < WS-MIN-X
012200        AND WS-PT-LON NOT > WS-MAX-X
012240        AND WS-PT-LAT NOT < WS-MIN-Y
012280        AND WS-PT-LAT NOT > WS-MAX-Y
012320         SET ON-BOUNDARY-YES TO TRUE
012360     END-IF.
012400 3325-EXIT.
012440     EXIT.
012460
012500 3330-UPDATE-MAX-WIND.
012540     IF TE-MAX-WIND > WS-CUR-MAX-WIND
012580         MOVE TE-MAX-WIND TO WS-CUR-MAX-WIND
012620     END-IF.
012660 3330-EXIT.
012680     EXIT.
012700
012720*----------------------------------------------------------------*
012740*    RECORD A LANDFALL - CAPPED AT 20 PER STORM (SEE PC-0026).   *
012760*----------------------------------------------------------------*
012780 3340-RECORD-LANDFALL.
012820     IF WS-CUR-LANDFALL-COUNT < 20
012860         ADD 1 TO WS-CUR-LANDFALL-COUNT
012900         MOVE TE-DATETIME TO WS-CUR-LF-DATE(WS-CUR-LANDFALL-COUNT)
012940         ADD 1 TO WS-LANDFALL-TOTAL
012960     ELSE
013000         MOVE TE-DATETIME TO WS-LF-DATE-WORK
013040         DISPLAY 'WARNING - LANDFALL TABLE FULL AT 20 FOR '
013060                 'THIS STORM, EXTRA LANDFALL NOT RECORDED - '
013080                 WS-CUR-NAME ' ' WS-LF-YEAR '-' WS-LF-MONTH
013100                 '-' WS-LF-DAY
013120     END-IF.
013160 3340-EXIT.
013180     EXIT.
013200
013220*----------------------------------------------------------------*
013240*    CLOSE OUT WHATEVER STORM IS OPEN AND WRITE ITS RESULT.      *
013260*----------------------------------------------------------------*
013280 3400-CLOSE-OUT-STORM.
013320     IF NOT STORM-IS-OPEN
013340         GO TO 3400-EXIT
013360     END-IF.
013400     MOVE WS-CUR-NAME TO RPT-NAME.
013440     MOVE WS-CUR-MAX-WIND TO RPT-MAX-WIND.
013480     MOVE WS-CUR-LANDFALL-COUNT TO RPT-LANDFALL-COUNT.
013520     MOVE WS-CUR-LANDFALL-DATES TO RPT-LANDFALL-TABLE.
013560     WRITE HD2-REPORT-RECORD.
013600     MOVE 'N' TO WS-STORM-OPEN-SW.
013640 3400-EXIT.
013660     EXIT.
013680
013720 3800-CLOSE-FILES.
013740     CLOSE HD2-TRACK-FILE HD2-STORM-FILE.
013780 3800-EXIT.
013800     EXIT.
013820
013860 3990-FIN-PGM.
013900     DISPLAY '3-LANDFALL COMPLETE - STORMS PROCESSED: '
013920             WS-STORM-COUNT.
013960     DISPLAY '                      LANDFALLS FOUND..: '
013980             WS-LANDFALL-TOTAL.
014020     IF DIAGNOSTIC-SW
014060         DISPLAY '                      VERTICES LOADED..: '
014080                 WS-VERTEX-COUNT
014100     END-IF.
014120     STOP RUN.
014160 3990-EXIT.
014180     EXIT.
