000020******************************************************************
000040*                                                                *
000060*    PROGRAM:     1-TRACKS                                       *
000080*    AUTHOR:      K. ROPER                                       *
000100*    INSTALLATION: GULF STATES METEOROLOGICAL DATA CENTER        *
000120*                  BATCH SYSTEMS UNIT                            *
000140*    DATE-WRITTEN: 03/29/1989                                    *
000160*    DATE-COMPILED:                                              *
000180*    SECURITY:    INTERNAL USE ONLY - NOT FOR PUBLIC RELEASE     *
000200*                                                                *
000220*    PURPOSE:  PHASE 1 OF THE HURDAT2 LANDFALL RUN.  READS THE   *
000240*    RAW HURDAT2 BEST-TRACK TEXT FILE ONE LINE AT A TIME, SORTS  *
000260*    HEADER LINES FROM DETAIL LINES, ACCUMULATES EACH STORM'S    *
000280*    DETAIL LINES IN WORKING STORAGE UNTIL THE NEXT HEADER (OR   *
000300*    END OF FILE) CLOSES THE TRACK OUT, THEN VALIDATES THE       *
000320*    PARSED DETAIL COUNT AGAINST THE HEADER'S DECLARED COUNT.    *
000340*    TRACKS THAT DO NOT BALANCE ARE DROPPED WITH A WARNING ON    *
000360*    THE RUN LOG.  SURVIVING TRACKS ARE WRITTEN TO HD2TRKF FOR   *
000380*    PHASE 3 (3-LANDFALL) TO PICK UP.                            *
000400*                                                                *
000420*    THIS IS THE ONLY ONE OF THE FOUR PHASES THAT TOUCHES THE    *
000440*    RAW TAPE FORMAT DIRECTLY.  IF THE VENDOR EVER CHANGES THE   *
000460*    BEST-TRACK LAYOUT, THIS IS THE ONLY PROGRAM THAT SHOULD     *
000480*    NEED TO CHANGE - 2-AREA, 3-LANDFALL AND 4-REPORT ALL WORK   *
000500*    OFF THE INTERNAL HD2TRK/HD2VTX/HD2RPT WORK FILE LAYOUTS.    *
000520*                                                                *
000540*    TECTONICS: COBC                                             *
000560*                                                                *
000580*----------------------------------------------------------------*
000600*    CHANGE LOG                                                  *
000620*    DATE       BY      REQUEST     DESCRIPTION                  *
000640*    ---------  ------  ----------  ---------------------------- *
000660*    03/29/1989 KR      PC-0001     ORIGINAL PROGRAM             *
000680*    11/14/1990 KR      PC-0014     ADDED COORDINATE RANGE CHECK *
000700*                                   AFTER TWO BAD FIXES OFF THE  *
000720*                                   1990 SEASON TAPE SLIPPED     *
000740*                                   THROUGH TO THE OLD 3-AREA    *
000760*                                   STEP UNCAUGHT                *
000780*    06/02/1993 FXM     PC-0022     WIDENED THE DETAIL TABLE TO  *
000800*                                   200 ENTRIES - THE 1992       *
000820*                                   REPLAY TAPE HAD A TRACK WITH *
000840*                                   OVER 140 FIXES               *
000860*    01/11/1999 KR      PC-Y2K-02   CONFIRMED YEAR FIELD IS 4    *
000880*                                   DIGITS THROUGHOUT - NO       *
000900*                                   2-DIGIT WINDOW LOGIC IN THIS *
000920*                                   PROGRAM TO FIX               *
000940*    08/20/2004 DP      PC-0031     LEADING BLANKS ON THE STATUS *
000960*                                   AND LON/LAT FIELDS WERE      *
000980*                                   GETTING TRUNCATED BY A TOO-  *
001000*                                   NARROW UNSTRING TARGET - SEE *
001020*                                   1450-CLEAN-DETAIL-FIELDS     *
001040*    09/03/2011 DP      PC-0044     DISPLAY COUNTS TRACKS READ,  *
001060*                                   VALID AND REJECTED AT FIN-PGM*
001080*                                   FOR THE OPERATOR'S RUN LOG   *
001100*    04/02/2016 FXM     PC-0049     ADDED THE DIAGNOSTIC-SW      *
001120*                                   OPTIONAL EXTRA LINE AT FIN-  *
001140*                                   PGM SHOWING HOW MANY DETAIL  *
001160*                                   SLOTS THE LAST TRACK USED -  *
001180*                                   OPERATIONS WANTED A QUICK    *
001200*                                   WAY TO SEE HOW CLOSE A STORM *
001220*                                   CAME TO THE 200-ENTRY CAP    *
001240*                                   WITHOUT CRACKING OPEN A DUMP *
001260*    11/19/2019 DP      PC-0055     REVIEWED FOR THE HD2TRK      *
001280*                                   COPYBOOK REWRITE - NO LOGIC  *
001300*                                   CHANGE HERE, JUST CONFIRMED  *
001320*                                   THIS PROGRAM STILL BUILDS    *
001340*                                   HD2-TRACK-RECORD FIELD BY    *
001360*                                   FIELD RATHER THAN GROUP-     *
001380*                                   MOVING THE WHOLE RECORD      *
001400*    07/14/2021 KR      PC-0058     ADDED THE HDR-BASIN-LETTERS  *
001420*                                   CLASS TEST IN 1250 SO A      *
001440*                                   DETAIL LINE WHOSE DATE FIELD *
001460*                                   HAPPENED TO PARSE AS "TWO    *
001480*                                   LETTERS + SIX DIGITS" COULD  *
001500*                                   NOT BE MISREAD AS A HEADER - *
001520*                                   PRIOR LOGIC ONLY CHECKED     *
001540*                                   POSITIONS ONE AND TWO WERE   *
001560*                                   NON-NUMERIC, WHICH A LEADING *
001580*                                   BASIN CODE OF "AL" SATISFIED *
001600*                                   EVEN ON A GENUINE DETAIL     *
001620*                                   LINE IF THE PRIOR FIELD HAD  *
001640*                                   BEEN MIS-DELIMITED           *
001660*    02/09/2023 DP      PC-0061     NOTED FOR THE RECORD - THE   *
001680*                                   TRACK WORK FILE PRODUCED BY  *
001700*                                   THIS PROGRAM IS CONSUMED     *
001720*                                   ONLY BY 3-LANDFALL.  NEITHER *
001740*                                   2-AREA NOR 4-REPORT EVER     *
001760*                                   OPENS HD2TRKF.DAT DIRECTLY.  *
001780******************************************************************
001800 IDENTIFICATION DIVISION.
001820 PROGRAM-ID. 1-TRACKS.
001840 AUTHOR. K. ROPER.
001860 INSTALLATION. GULF STATES METEOROLOGICAL DATA CENTER.
001880 DATE-WRITTEN. 03/29/1989.
001900 DATE-COMPILED.
001920 SECURITY. INTERNAL USE ONLY - NOT FOR PUBLIC RELEASE.
001940******************************************************************
001960 ENVIRONMENT DIVISION.
001980 CONFIGURATION SECTION.
002000 SPECIAL-NAMES.
002020*    HDR-BASIN-LETTERS IS TESTED IN 1250-CLASSIFY-RAW-LINE TO
002040*    TELL A HEADER LINE (BASIN CODE IN THE FIRST TWO BYTES) FROM
002060*    A DETAIL LINE (A DATE IN THE FIRST EIGHT BYTES).
002080     C01 IS TOP-OF-FORM
002100     CLASS HDR-BASIN-LETTERS IS "A" THRU "Z"
002120     UPSI-0 ON STATUS IS DIAGNOSTIC-SW.
002140 INPUT-OUTPUT SECTION.
002160 FILE-CONTROL.
002180
002200*    RAW HURDAT2 BEST-TRACK TEXT - COMMA SEPARATED, HEADER AND
002220*    DETAIL LINES INTERLEAVED.  ONE HEADER LINE FOLLOWED BY THE
002240*    NUMBER OF DETAIL LINES IT DECLARES, REPEATED TO END OF TAPE.
002260     SELECT HD2-RAW-FILE ASSIGN TO "HD2RAW.DAT"
002280         ORGANIZATION LINE SEQUENTIAL
002300         FILE STATUS IS WS-FS-RAW.
002320
002340*    VALIDATED TRACK WORK FILE - PICKED UP BY 3-LANDFALL.  A
002360*    HEADER RECORD IS ALWAYS IMMEDIATELY FOLLOWED BY EXACTLY
002380*    TK-PARSED-COUNT DETAIL RECORDS FOR THAT SAME STORM.
002400     SELECT HD2-TRACK-FILE ASSIGN TO "HD2TRKF.DAT"
002420         ORGANIZATION LINE SEQUENTIAL
002440         FILE STATUS IS WS-FS-TRK.
002460
002480******************************************************************
002500 DATA DIVISION.
002520 FILE SECTION.
002540
002560*    RAW-TEXT IS THE HURDAT2 LINE AS DELIVERED.  THE TRAILING
002580*    FILLER GIVES ROOM FOR A DOWNSTREAM VENDOR TO WIDEN A FIELD
002600*    WITHOUT THIS PROGRAM'S FD HAVING TO GROW AGAIN.
002620 FD  HD2-RAW-FILE.
002640 01  HD2-RAW-RECORD.
002680     05  HD2-RAW-TEXT                PIC X(115).
002720     05  FILLER                      PIC X(005).
002740
002760 FD  HD2-TRACK-FILE.
002780     COPY HD2TRK.
002800
002820******************************************************************
002840 WORKING-STORAGE SECTION.
002860
002880*    FILE STATUS BYTES - CHECKED ONLY BY EYE IN A DEBUG SESSION,
002900*    THIS PROGRAM DOES NOT ACT ON A NON-ZERO STATUS ITSELF SINCE
002920*    A READ/WRITE FAILURE ON A LINE-SEQUENTIAL WORK FILE HAS
002940*    ALWAYS MEANT A DASD OR JCL PROBLEM THE OPERATOR MUST FIX.
002960 77  WS-FS-RAW                       PIC 9(02).
003000 77  WS-FS-TRK                       PIC 9(02).
003020
003040*    END-OF-FILE AND STATE SWITCHES.
003060 77  WS-EOF-RAW-SW                   PIC X(01) VALUE 'N'.
003080     88  EOF-RAW-YES                     VALUE 'Y'.
003120 77  WS-TRACK-OPEN-SW                PIC X(01) VALUE 'N'.
003140     88  TRACK-IS-OPEN                   VALUE 'Y'.
003180 77  WS-HEADER-LINE-SW               PIC X(01) VALUE 'N'.
003200     88  HEADER-LINE-YES                 VALUE 'Y'.
003240 77  WS-COORD-VALID-SW               PIC X(01) VALUE 'Y'.
003260     88  COORD-IS-VALID                  VALUE 'Y'.
003280     88  COORD-IS-INVALID                VALUE 'N'.
003300
003320*    RUN COUNTERS - ALL DISPLAYED AT 1990-FIN-PGM FOR THE
003340*    OPERATOR'S RUN LOG (SEE PC-0044).
003360 77  WS-DETAIL-COUNT                 PIC 9(03) COMP.
003400 77  WS-TRACK-COUNT                  PIC 9(05) COMP.
003440 77  WS-VALID-TRACK-COUNT            PIC 9(05) COMP.
003480 77  WS-REJECT-TRACK-COUNT           PIC 9(05) COMP.
003500*    LOOP SUBSCRIPT SHARED BY 1050-CLEAR-DETAIL-TABLE AND
003520*    1950-WRITE-DETAIL-RECORDS - NEVER LIVE IN BOTH AT ONCE.
003540 77  WS-SUBSCRIPT                    PIC 9(03) COMP.
003560*    LONGITUDE-PARSE SCRATCH FIELDS - SEE 1550-PARSE-LONGITUDE.
003580 77  WS-LON-LEN                      PIC 9(02) COMP.
003620 77  WS-LON-WHOLE-LEN                PIC 9(02) COMP.
003660 77  WS-LON-TRAIL-SP                 PIC 9(02) COMP.
003700 77  WS-LON-FRAC-POS                 PIC 9(02) COMP.
003720
003740*    ONE RAW LINE, HELD FOR CLASSIFICATION AND RE-PARSE.
003760 01  WS-RAW-LINE                     PIC X(120).
003780
003800*    FIRST COMMA FIELD OF THE LINE - IF IT LOOKS LIKE AAnnyyyy
003820*    THE LINE IS A HEADER, OTHERWISE IT IS TREATED AS A DETAIL.
003840*    THE REDEFINES BELOW LETS 1300-PROCESS-HEADER-LINE PICK THE
003860*    BASIN/CYCLONE/YEAR STRAIGHT OFF THE SAME BYTES 1250 ALREADY
003880*    UNSTRUNG, WITHOUT A SECOND UNSTRING OF THE SAME FIELD.
003900 01  WS-FIRST-FIELD                  PIC X(20).
003920 01  WS-FIRST-FIELD-BREAKDOWN REDEFINES WS-FIRST-FIELD.
003960     05  WS-ID-BASIN                 PIC X(02).
004000     05  WS-ID-CYCLONE               PIC 9(02).
004040     05  WS-ID-YEAR                  PIC 9(04).
004080     05  FILLER                      PIC X(12).
004100
004120*    HEADER NAME AND DECLARED-COUNT FIELDS, UNSTRUNG FRESH IN
004140*    1300-PROCESS-HEADER-LINE (THE FIRST-FIELD UNSTRING IN 1250
004160*    ONLY NEEDED THE FIRST TOKEN TO CLASSIFY THE LINE).
004180 01  WS-HDR-NAME-FIELD                PIC X(19).
004220 01  WS-HDR-COUNT-FIELD               PIC 9(03).
004240
004260*    THE TRACK CURRENTLY BEING ACCUMULATED - CLEARED IMPLICITLY
004280*    BY 1300-PROCESS-HEADER-LINE EACH TIME A NEW HEADER ARRIVES.
004300 01  WS-CURRENT-HEADER.
004340     05  WS-CUR-BASIN                PIC X(02).
004380     05  WS-CUR-YEAR                 PIC 9(04).
004420     05  WS-CUR-CYCLONE              PIC 9(02).
004460     05  WS-CUR-NAME                 PIC X(19).
004500     05  WS-CUR-ENTRY-COUNT          PIC 9(03).
004540     05  FILLER                      PIC X(10).
004560
004580*    UP TO 200 DETAIL FIXES PER STORM - SEE PC-0022.  FILLED IN
004600*    ORDER AS 1400-PROCESS-DETAIL-LINE PARSES EACH DETAIL LINE,
004620*    THEN WRITTEN OUT IN THE SAME ORDER BY 1950-WRITE-DETAIL-
004640*    RECORDS ONCE THE TRACK'S ENTRY COUNT HAS BEEN CONFIRMED.
004660 01  WS-DETAIL-TABLE.
004680     05  WS-DETAIL-ENTRY OCCURS 200 TIMES.
004700         10  WS-DE-DATETIME          PIC 9(12).
004720         10  WS-DE-LAT               PIC S9(02)V9
004740                                     SIGN LEADING SEPARATE.
004760         10  WS-DE-LON               PIC S9(03)V9
004780                                     SIGN LEADING SEPARATE.
004800         10  WS-DE-RECID             PIC X(01).
004820         10  WS-DE-STATUS            PIC X(02).
004840         10  WS-DE-WIND              PIC S9(03)
004860                                     SIGN LEADING SEPARATE.
004880         10  FILLER                  PIC X(02).
004900
004920*    FLAT BYTE VIEW OF THE DETAIL TABLE - BLANKS THE WHOLE 200-
004940*    ENTRY TABLE IN ONE PASS AT 1000-INITIALIZE INSTEAD OF
004960*    MOVING SPACES TO EACH SIGNED FIELD ONE AT A TIME.  30 BYTES
004980*    PER ENTRY MATCHES THE WIDTH OF WS-DETAIL-ENTRY EXACTLY -
005000*    IF A FIELD IS EVER ADDED TO WS-DETAIL-ENTRY, WIDEN THIS TOO.
005020 01  WS-DETAIL-TABLE-ALT REDEFINES WS-DETAIL-TABLE.
005040     05  WS-DE-BYTES                 PIC X(30) OCCURS 200 TIMES.
005060
005080*    UNSTRING TARGETS - PADDED WIDE SO A LEADING BLANK AFTER THE
005100*    COMMA DOES NOT TRUNCATE THE REAL DATA (SEE PC-0031).  EACH
005120*    IS SEVERAL BYTES WIDER THAN THE FIELD IT HOLDS SO A ONE- OR
005140*    TWO-BYTE LEADING BLANK STILL LEAVES ROOM FOR THE FULL VALUE.
005160 01  WS-DET-DATE-RAW                 PIC X(12).
005200 01  WS-DET-TIME-RAW                 PIC X(08).
005240 01  WS-DET-RECID-RAW                PIC X(05).
005280 01  WS-DET-STATUS-RAW               PIC X(06).
005320 01  WS-DET-LAT-RAW                  PIC X(09).
005360 01  WS-DET-LON-RAW                  PIC X(10).
005400 01  WS-DET-WIND-RAW                 PIC X(08).
005420
005440*    CLEANED (BLANK-STRIPPED, EXACT WIDTH) DETAIL FIELDS -
005460*    OUTPUT OF 1450-CLEAN-DETAIL-FIELDS, INPUT TO EVERYTHING
005480*    DOWNSTREAM OF IT IN 1400-PROCESS-DETAIL-LINE.
005500 01  WS-CLEAN-DATE                   PIC X(08).
005540 01  WS-CLEAN-TIME                   PIC X(04).
005580 01  WS-CLEAN-RECID                  PIC X(01).
005620 01  WS-CLEAN-STATUS                 PIC X(02).
005660 01  WS-CLEAN-LAT                    PIC X(05).
005700 01  WS-CLEAN-LON                    PIC X(06).
005740 01  WS-CLEAN-WIND                   PIC X(04).
005760
005780*    NUMERIC VERSIONS OF THE DATE AND TIME, USED TO BUILD THE
005800*    12-DIGIT YYYYMMDDHHMM SORT KEY 3-LANDFALL DEPENDS ON.
005820 01  WS-DET-DATE                     PIC 9(08).
005860 01  WS-DET-TIME                     PIC 9(04).
005880
005900*    GENERAL-PURPOSE LEADING-BLANK STRIPPER WORK AREA - LOAD A
005920*    FIELD IN HERE, PERFORM 1370, THEN SLICE OFF THE FRONT.
005940 01  WS-STRIP-BUFFER                 PIC X(20).
005960
005980*    LATITUDE PARSE WORK AREA (FORMAT 99.9N / 99.9S).
006000 01  WS-LAT-WHOLE                    PIC 9(02).
006040 01  WS-LAT-FRAC                     PIC 9(01).
006060*    WS-LAT-HEMI - THE HEMISPHERE LETTER, VALIDATED AGAINST THE
006061*    CLASS CONDITION ABOVE.
006080 01  WS-LAT-HEMI                     PIC X(01).
006120 01  WS-LAT-MAGNITUDE                PIC 9(02)V9.
006160 01  WS-CUR-LAT-SIGNED               PIC S9(02)V9
006180                                     SIGN LEADING SEPARATE.
006200
006220*    LONGITUDE PARSE WORK AREA (FORMAT 999.9E / 999.9W, LEADING
006240*    ZERO ON THE DEGREES MAY BE ABSENT).
006260 01  WS-LON-WHOLE-TXT                PIC X(03).
006300 01  WS-LON-FRAC-TXT                 PIC X(01).
006340 01  WS-LON-WHOLE-NUM                PIC 9(03).
006380 01  WS-LON-FRAC-NUM                 PIC 9(01).
006400*    WS-LON-HEMI - THE HEMISPHERE LETTER, VALIDATED AGAINST THE
006401*    CLASS CONDITION ABOVE.
006420 01  WS-LON-HEMI                     PIC X(01).
006460 01  WS-LON-MAGNITUDE                PIC 9(03)V9.
006500 01  WS-CUR-LON-SIGNED               PIC S9(03)V9
006520                                     SIGN LEADING SEPARATE.
006540*    ALTERNATE 5-CHARACTER VIEW OF THE RAW LONGITUDE TOKEN, USED
006560*    WHEN THE DEGREES FIELD ARRIVED WITHOUT ITS LEADING ZERO -
006580*    SEE PC-0009 IN HD2TRK, WHICH WIDENED THE OUTGOING FIELD TO
006600*    MATCH A 3-DIGIT DEGREES VALUE WHEN ONE IS PRESENT.
006620 01  WS-LON-RAW-SHORT REDEFINES WS-DET-LON-RAW.
006660     05  WS-LON-SHORT-TEXT           PIC X(05).
006700     05  FILLER                      PIC X(05).
006720
006740*    WIND SPEED PARSE WORK AREA.
006760 01  WS-WIND-MAGNITUDE               PIC 9(03).
006800 01  WS-WIND-SIGNED                  PIC S9(03)
006820                                     SIGN LEADING SEPARATE.
006840
006860******************************************************************
006880 PROCEDURE DIVISION.
006900
006920*    MAIN-PROCEDURE - READ TO END OF FILE, CLOSE OUT WHATEVER
006940*    TRACK IS STILL OPEN (THE LAST STORM ON THE TAPE HAS NO
006960*    FOLLOWING HEADER TO TRIGGER ITS OWN CLOSE-OUT), THEN REPORT.
006980 MAIN-PROCEDURE.
007020     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
007060     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
007100     PERFORM 1200-READ-RAW-LINE THRU 1200-EXIT
007120         UNTIL EOF-RAW-YES.
007160     PERFORM 1900-VALIDATE-AND-WRITE-TRACK THRU 1900-EXIT.
007200     PERFORM 1800-CLOSE-FILES THRU 1800-EXIT.
007240     PERFORM 1990-FIN-PGM THRU 1990-EXIT.
007260
007280*----------------------------------------------------------------*
007300*    INITIALIZATION - CLEAR ALL SWITCHES AND COUNTERS AND BLANK  *
007320*    THE DETAIL TABLE BEFORE THE FIRST LINE IS READ.  THE TABLE  *
007340*    IS CLEARED HERE RATHER THAN RELYING ON COMPILER-SUPPLIED    *
007360*    INITIAL VALUES BECAUSE A RE-RUN IN THE SAME REGION UNDER    *
007380*    SOME JCL SHOPS CAN REUSE A LOAD MODULE'S STORAGE AS-IS.     *
007400*----------------------------------------------------------------*
007420 1000-INITIALIZE.
007460     MOVE 'N' TO WS-EOF-RAW-SW.
007500     MOVE 'N' TO WS-TRACK-OPEN-SW.
007540     MOVE ZERO TO WS-DETAIL-COUNT.
007580     MOVE ZERO TO WS-TRACK-COUNT.
007620     MOVE ZERO TO WS-VALID-TRACK-COUNT.
007660     MOVE ZERO TO WS-REJECT-TRACK-COUNT.
007700     PERFORM 1050-CLEAR-DETAIL-TABLE THRU 1050-EXIT
007720         VARYING WS-SUBSCRIPT FROM 1 BY 1
007740         UNTIL WS-SUBSCRIPT > 200.
007780     DISPLAY '1-TRACKS STARTING - HURDAT2 TRACK PARSE'.
007820 1000-EXIT.
007840     EXIT.
007860
007880*    ONE PASS OF THE TABLE-CLEAR LOOP - SEE THE REDEFINES NOTE
007900*    ABOVE WS-DETAIL-TABLE-ALT FOR WHY THIS IS A BYTE MOVE AND
007920*    NOT SEVEN SEPARATE MOVES OF SPACES/ZEROES PER ENTRY.
007940 1050-CLEAR-DETAIL-TABLE.
007980     MOVE SPACES TO WS-DE-BYTES (WS-SUBSCRIPT).
008020 1050-EXIT.
008040     EXIT.
008060
008080*    OPEN THE INPUT TAPE AND THE OUTPUT WORK FILE FOR THE RUN.
008100*    NEITHER OPEN IS GUARDED BY A FILE-STATUS TEST - A MISSING
008120*    OR UNCATALOGUED HD2RAW.DAT HAS ALWAYS ABENDED THE STEP ON
008140*    THE OPEN ITSELF UNDER THIS SHOP'S COMPILER, SO THERE IS NO
008160*    PRACTICAL DIFFERENCE BETWEEN CHECKING WS-FS-RAW HERE AND
008180*    LETTING THE RUNTIME STOP THE JOB FOR US.
008200 1100-OPEN-FILES.
008220     OPEN INPUT HD2-RAW-FILE.
008240     OPEN OUTPUT HD2-TRACK-FILE.
008280 1100-EXIT.
008300     EXIT.
008320
008340*----------------------------------------------------------------*
008360*    MAIN READ LOOP - ONE RECORD PER PASS, DRIVEN BY THE PERFORM *
008380*    ... UNTIL IN MAIN-PROCEDURE ABOVE.  READ INTO WS-RAW-LINE   *
008400*    RATHER THAN THE FD RECORD DIRECTLY SO A SHORT LINE (FEWER   *
008420*    THAN 120 BYTES) COMES IN SPACE-PADDED INSTEAD OF CARRYING   *
008440*    WHATEVER GARBAGE WAS LEFT IN THE FD BUFFER FROM A PRIOR,    *
008460*    LONGER RECORD.                                              *
008480*----------------------------------------------------------------*
008500 1200-READ-RAW-LINE.
008520     READ HD2-RAW-FILE INTO WS-RAW-LINE
008540         AT END
008580             SET EOF-RAW-YES TO TRUE
008600         NOT AT END
008640             PERFORM 1250-CLASSIFY-RAW-LINE THRU 1250-EXIT
008660     END-READ.
008700 1200-EXIT.
008720     EXIT.
008740
008760*----------------------------------------------------------------*
008780*    HEADER RECOGNITION - FIRST COMMA FIELD MUST BE TWO UPPER    *
008800*    CASE LETTERS FOLLOWED BY SIX DIGITS (AAnnyyyy), E.G.        *
008820*    AL092017.  A BLANK LINE IS SIMPLY SKIPPED.  THE NINTH BYTE  *
008840*    MUST BE A SPACE SO A DETAIL LINE THAT HAPPENS TO START WITH *
008860*    A LONGER NUMERIC-LOOKING TOKEN IS NOT MISTAKEN FOR A HEADER *
008880*    (HURDAT2 DETAIL LINES BEGIN WITH AN EIGHT-DIGIT DATE, WHICH *
008900*    WOULD OTHERWISE PASS THE "SIX DIGITS AFTER TWO LETTERS"     *
008920*    TEST IF THE COMPARE WINDOW WERE NOT PINNED TO POSITION ONE).*
008940*----------------------------------------------------------------*
008960 1250-CLASSIFY-RAW-LINE.
009000     IF WS-RAW-LINE = SPACES
009020         GO TO 1250-EXIT
009040     END-IF.
009080     MOVE SPACES TO WS-FIRST-FIELD.
009120     UNSTRING WS-RAW-LINE DELIMITED BY ','
009140         INTO WS-FIRST-FIELD
009160     END-UNSTRING.
009200     MOVE 'N' TO WS-HEADER-LINE-SW.
009240     IF WS-FIRST-FIELD(1:2) IS HDR-BASIN-LETTERS
009260         AND WS-FIRST-FIELD(3:6) IS NUMERIC
009280         AND WS-FIRST-FIELD(9:1) = SPACE
009320         MOVE 'Y' TO WS-HEADER-LINE-SW
009340     END-IF.
009380     IF HEADER-LINE-YES
009420         PERFORM 1300-PROCESS-HEADER-LINE THRU 1300-EXIT
009440     ELSE
009480         PERFORM 1400-PROCESS-DETAIL-LINE THRU 1400-EXIT
009500     END-IF.
009540 1250-EXIT.
009560     EXIT.
009580
009600*----------------------------------------------------------------*
009620*    A NEW HEADER LINE CLOSES OUT WHATEVER TRACK WAS OPEN, THEN  *
009640*    OPENS THE NEW ONE.  BASIN/CYCLONE/YEAR COME STRAIGHT OFF    *
009660*    THE WS-FIRST-FIELD-BREAKDOWN REDEFINES BUILT IN 1250 - NAME *
009680*    AND ENTRY COUNT STILL NEED A SECOND UNSTRING OF THE FULL    *
009700*    LINE SINCE THE FIRST PASS ONLY KEPT THE FIRST TOKEN.        *
009720*----------------------------------------------------------------*
009740 1300-PROCESS-HEADER-LINE.
009780     PERFORM 1900-VALIDATE-AND-WRITE-TRACK THRU 1900-EXIT.
009820     MOVE WS-ID-BASIN TO WS-CUR-BASIN.
009860     MOVE WS-ID-CYCLONE TO WS-CUR-CYCLONE.
009900     MOVE WS-ID-YEAR TO WS-CUR-YEAR.
009940     MOVE SPACES TO WS-HDR-NAME-FIELD.
009980     MOVE ZERO TO WS-HDR-COUNT-FIELD.
010020     UNSTRING WS-RAW-LINE DELIMITED BY ','
010040         INTO WS-FIRST-FIELD WS-HDR-NAME-FIELD WS-HDR-COUNT-FIELD
010060     END-UNSTRING.
010080*    THE NAME FIELD ARRIVES WITH A LEADING BLANK (HURDAT2 PADS
010100*    EVERY FIELD AFTER A COMMA WITH ONE SPACE), SO IT GOES
010120*    THROUGH THE SAME STRIPPER USED FOR THE DETAIL FIELDS.
010140     MOVE WS-HDR-NAME-FIELD TO WS-STRIP-BUFFER.
010180     PERFORM 1370-STRIP-LEADING-BLANKS THRU 1370-EXIT.
010220     MOVE WS-STRIP-BUFFER(1:19) TO WS-CUR-NAME.
010260     MOVE WS-HDR-COUNT-FIELD TO WS-CUR-ENTRY-COUNT.
010300     MOVE ZERO TO WS-DETAIL-COUNT.
010340     SET TRACK-IS-OPEN TO TRUE.
010380     ADD 1 TO WS-TRACK-COUNT.
010420 1300-EXIT.
010440     EXIT.
010460
010480*----------------------------------------------------------------*
010500*    DETAIL LINE - PARSE ALL SEVEN FIELDS, VALIDATE THE          *
010520*    COORDINATES, AND FILE THE ENTRY IN THE CURRENT TRACK'S      *
010540*    DETAIL TABLE.  A DETAIL LINE THAT ARRIVES BEFORE ANY HEADER *
010560*    IS A MALFORMED INPUT FILE - LOG IT AND MOVE ON.  THE SEVEN  *
010580*    HURDAT2 DETAIL FIELDS, IN ORDER, ARE DATE, TIME, RECORD     *
010600*    IDENTIFIER, SYSTEM STATUS, LATITUDE, LONGITUDE AND MAXIMUM  *
010620*    SUSTAINED WIND.                                             *
010640*----------------------------------------------------------------*
010660 1400-PROCESS-DETAIL-LINE.
010700     IF NOT TRACK-IS-OPEN
010740         DISPLAY 'WARNING - DETAIL LINE WITH NO OPEN HEADER, '
010760                 'LINE IGNORED - ' WS-RAW-LINE(1:40)
010780         GO TO 1400-EXIT
010800     END-IF.
010840     MOVE SPACES TO WS-DET-DATE-RAW WS-DET-TIME-RAW
010860                    WS-DET-RECID-RAW WS-DET-STATUS-RAW
010880                    WS-DET-LAT-RAW WS-DET-LON-RAW
010900                    WS-DET-WIND-RAW.
010940     UNSTRING WS-RAW-LINE DELIMITED BY ','
010960         INTO WS-DET-DATE-RAW WS-DET-TIME-RAW WS-DET-RECID-RAW
010980              WS-DET-STATUS-RAW WS-DET-LAT-RAW WS-DET-LON-RAW
011000              WS-DET-WIND-RAW
011020     END-UNSTRING.
011060     PERFORM 1450-CLEAN-DETAIL-FIELDS THRU 1450-EXIT.
011100     MOVE WS-CLEAN-DATE TO WS-DET-DATE.
011140     MOVE WS-CLEAN-TIME TO WS-DET-TIME.
011180     PERFORM 1500-PARSE-LATITUDE THRU 1500-EXIT.
011220     PERFORM 1550-PARSE-LONGITUDE THRU 1550-EXIT.
011260     PERFORM 1600-VALIDATE-COORDINATES THRU 1600-EXIT.
011300     IF COORD-IS-INVALID
011340         DISPLAY 'WARNING - COORDINATE OUT OF RANGE, ENTRY '
011360                 'DROPPED - ' WS-CUR-BASIN WS-CUR-YEAR
011380                 WS-CUR-CYCLONE
011400         GO TO 1400-EXIT
011420     END-IF.
011460     PERFORM 1650-PARSE-WIND THRU 1650-EXIT.
011500     IF WS-DETAIL-COUNT NOT < 200
011540         DISPLAY 'WARNING - DETAIL TABLE FULL AT 200 ENTRIES, '
011560                 'REMAINING FIXES FOR THIS STORM ARE DROPPED - '
011580                 WS-CUR-BASIN WS-CUR-YEAR WS-CUR-CYCLONE
011600         GO TO 1400-EXIT
011620     END-IF.
011640     ADD 1 TO WS-DETAIL-COUNT.
011660*    DATE AND TIME ARE COMBINED INTO ONE 12-DIGIT SORT KEY HERE
011680*    SO 3-LANDFALL NEVER HAS TO COMPARE TWO SEPARATE FIELDS WHEN
011700*    IT WANTS TO KNOW WHICH OF TWO FIXES CAME FIRST.
011720     COMPUTE WS-DE-DATETIME(WS-DETAIL-COUNT) =
011740             (WS-DET-DATE * 10000) + WS-DET-TIME.
011760     MOVE WS-CUR-LAT-SIGNED TO WS-DE-LAT(WS-DETAIL-COUNT).
011780     MOVE WS-CUR-LON-SIGNED TO WS-DE-LON(WS-DETAIL-COUNT).
011800     MOVE WS-CLEAN-RECID TO WS-DE-RECID(WS-DETAIL-COUNT).
011820     MOVE WS-CLEAN-STATUS TO WS-DE-STATUS(WS-DETAIL-COUNT).
011840     MOVE WS-WIND-SIGNED TO WS-DE-WIND(WS-DETAIL-COUNT).
011880 1400-EXIT.
011900     EXIT.
011920
011940*----------------------------------------------------------------*
011960*    STRIP THE LEADING BLANK THE SOURCE FILE LEAVES AFTER EVERY  *
011980*    COMMA AND SLICE EACH FIELD DOWN TO ITS TRUE WIDTH.  SEE     *
012000*    PC-0031 - THE ORIGINAL VERSION UNSTRUNG STRAIGHT INTO THE   *
012020*    EXACT-WIDTH FIELDS AND LOST THE LAST CHARACTER OF STATUS    *
012040*    AND THE HEMISPHERE LETTER OF LAT/LON WHENEVER A BLANK WAS   *
012060*    PRESENT.  THE FIX WAS TO WIDEN EVERY UNSTRING TARGET SO THE *
012080*    BLANK HAS SOMEWHERE HARMLESS TO LAND, THEN STRIP IT BACK    *
012100*    OFF HERE BEFORE THE FIELD IS USED FOR ANYTHING.             *
012120*----------------------------------------------------------------*
012140 1450-CLEAN-DETAIL-FIELDS.
012160     MOVE WS-DET-DATE-RAW TO WS-STRIP-BUFFER.
012180     PERFORM 1370-STRIP-LEADING-BLANKS THRU 1370-EXIT.
012200     MOVE WS-STRIP-BUFFER(1:8) TO WS-CLEAN-DATE.
012220     MOVE WS-DET-TIME-RAW TO WS-STRIP-BUFFER.
012240     PERFORM 1370-STRIP-LEADING-BLANKS THRU 1370-EXIT.
012260     MOVE WS-STRIP-BUFFER(1:4) TO WS-CLEAN-TIME.
012280     MOVE WS-DET-RECID-RAW TO WS-STRIP-BUFFER.
012300     PERFORM 1370-STRIP-LEADING-BLANKS THRU 1370-EXIT.
012320     MOVE WS-STRIP-BUFFER(1:1) TO WS-CLEAN-RECID.
012340     MOVE WS-DET-STATUS-RAW TO WS-STRIP-BUFFER.
012360     PERFORM 1370-STRIP-LEADING-BLANKS THRU 1370-EXIT.
012380     MOVE WS-STRIP-BUFFER(1:2) TO WS-CLEAN-STATUS.
012400     MOVE WS-DET-LAT-RAW TO WS-STRIP-BUFFER.
012420     PERFORM 1370-STRIP-LEADING-BLANKS THRU 1370-EXIT.
012440     MOVE WS-STRIP-BUFFER(1:5) TO WS-CLEAN-LAT.
012460     MOVE WS-DET-LON-RAW TO WS-STRIP-BUFFER.
012480     PERFORM 1370-STRIP-LEADING-BLANKS THRU 1370-EXIT.
012500     MOVE WS-STRIP-BUFFER(1:6) TO WS-CLEAN-LON.
012520     MOVE WS-DET-WIND-RAW TO WS-STRIP-BUFFER.
012540     PERFORM 1370-STRIP-LEADING-BLANKS THRU 1370-EXIT.
012560     MOVE WS-STRIP-BUFFER(1:4) TO WS-CLEAN-WIND.
012600 1450-EXIT.
012620     EXIT.
012640
012660*----------------------------------------------------------------*
012680*    GENERAL-PURPOSE BLANK STRIPPER.  SHIFTS WS-STRIP-BUFFER     *
012700*    LEFT ONE BYTE AT A TIME UNTIL THE LEADING BYTE IS NOT A     *
012720*    SPACE (OR THE WHOLE FIELD IS SPACES).  NO INTRINSIC         *
012740*    FUNCTIONS USED - THIS SHOP DOES NOT LICENSE THEM.           *
012760*----------------------------------------------------------------*
012780 1370-STRIP-LEADING-BLANKS.
012800     PERFORM 1375-SHIFT-ONE-BLANK THRU 1375-EXIT
012820         UNTIL WS-STRIP-BUFFER(1:1) NOT = SPACE
012840            OR WS-STRIP-BUFFER = SPACES.
012880 1370-EXIT.
012900     EXIT.
012920
012940*    ONE SHIFT OF THE STRIP BUFFER - MOVES BYTES 2 THROUGH 20
012960*    DOWN TO 1 THROUGH 19 AND BLANKS THE VACATED LAST BYTE.
012980 1375-SHIFT-ONE-BLANK.
013000     MOVE WS-STRIP-BUFFER(2:19) TO WS-STRIP-BUFFER(1:19).
013020     MOVE SPACE TO WS-STRIP-BUFFER(20:1).
013060 1375-EXIT.
013080     EXIT.
013100
013120*----------------------------------------------------------------*
013140*    LATITUDE - FORMAT 99.9N / 99.9S, ALWAYS FIVE CHARACTERS.    *
013160*    NORTH IS POSITIVE, SOUTH IS NEGATIVE - THE SAME SIGN        *
013180*    CONVENTION USED THROUGHOUT ALL FOUR PROGRAMS IN THIS RUN.   *
013200*----------------------------------------------------------------*
013220 1500-PARSE-LATITUDE.
013240     MOVE WS-CLEAN-LAT(1:2) TO WS-LAT-WHOLE.
013260     MOVE WS-CLEAN-LAT(4:1) TO WS-LAT-FRAC.
013280     MOVE WS-CLEAN-LAT(5:1) TO WS-LAT-HEMI.
013300     COMPUTE WS-LAT-MAGNITUDE = WS-LAT-WHOLE + (WS-LAT-FRAC / 10).
013320     IF WS-LAT-HEMI = 'S'
013340         COMPUTE WS-CUR-LAT-SIGNED = WS-LAT-MAGNITUDE * -1
013360     ELSE
013380         MOVE WS-LAT-MAGNITUDE TO WS-CUR-LAT-SIGNED
013400     END-IF.
013440 1500-EXIT.
013460     EXIT.
013480
013500*----------------------------------------------------------------*
013520*    LONGITUDE - FORMAT 999.9E / 999.9W, THE LEADING ZERO ON THE *
013540*    DEGREES MAY BE ABSENT SO THE FIELD IS FIVE OR SIX BYTES     *
013560*    WIDE.  FIND THE REAL LENGTH WITH INSPECT ... TALLYING FOR   *
013580*    TRAILING SPACE, THEN SLICE BY REFERENCE MODIFICATION.  EAST *
013600*    IS POSITIVE, WEST IS NEGATIVE, MATCHING THE LATITUDE RULE.  *
013620*----------------------------------------------------------------*
013640 1550-PARSE-LONGITUDE.
013660     MOVE ZERO TO WS-LON-TRAIL-SP.
013680     INSPECT WS-CLEAN-LON TALLYING WS-LON-TRAIL-SP
013700             FOR TRAILING SPACE.
013720     COMPUTE WS-LON-LEN = 6 - WS-LON-TRAIL-SP.
013740     COMPUTE WS-LON-WHOLE-LEN = WS-LON-LEN - 2.
013760     MOVE SPACES TO WS-LON-WHOLE-TXT.
013780     MOVE WS-CLEAN-LON(1:WS-LON-WHOLE-LEN) TO WS-LON-WHOLE-TXT.
013800     COMPUTE WS-LON-FRAC-POS = WS-LON-WHOLE-LEN + 2.
013820     MOVE WS-CLEAN-LON(WS-LON-FRAC-POS:1) TO WS-LON-FRAC-TXT.
013840     MOVE WS-CLEAN-LON(WS-LON-LEN:1) TO WS-LON-HEMI.
013860     MOVE WS-LON-WHOLE-TXT TO WS-LON-WHOLE-NUM.
013880     MOVE WS-LON-FRAC-TXT TO WS-LON-FRAC-NUM.
013900     COMPUTE WS-LON-MAGNITUDE =
013920             WS-LON-WHOLE-NUM + (WS-LON-FRAC-NUM / 10).
013940     IF WS-LON-HEMI = 'W'
013960         COMPUTE WS-CUR-LON-SIGNED = WS-LON-MAGNITUDE * -1
013980     ELSE
014000         MOVE WS-LON-MAGNITUDE TO WS-CUR-LON-SIGNED
014020     END-IF.
014060 1550-EXIT.
014080     EXIT.
014100
014120*----------------------------------------------------------------*
014140*    COORD-VALIDATOR - REJECT |LAT| > 90.0 OR |LON| >= 180.0.    *
014160*    THESE ARE THE PHYSICAL LIMITS OF THE COORDINATE SYSTEM, NOT *
014180*    A TARGET-AREA BOUNDS CHECK - A FIX OUTSIDE FLORIDA'S BOX IS *
014200*    STILL A VALID FIX AND IS LEFT FOR 3-LANDFALL TO EVALUATE    *
014220*    AGAINST THE ACTUAL POLYGON.  THIS CHECK ONLY CATCHES DATA   *
014240*    THAT CANNOT BE A REAL EARTH COORDINATE AT ALL.              *
014260*----------------------------------------------------------------*
014280 1600-VALIDATE-COORDINATES.
014300     SET COORD-IS-VALID TO TRUE.
014320     IF WS-CUR-LAT-SIGNED > 90.0
014340         SET COORD-IS-INVALID TO TRUE
014360     END-IF.
014380     IF WS-CUR-LAT-SIGNED < -90.0
014400         SET COORD-IS-INVALID TO TRUE
014420     END-IF.
014440     IF WS-CUR-LON-SIGNED >= 180.0
014460         SET COORD-IS-INVALID TO TRUE
014480     END-IF.
014500     IF WS-CUR-LON-SIGNED <= -180.0
014520         SET COORD-IS-INVALID TO TRUE
014540     END-IF.
014580 1600-EXIT.
014600     EXIT.
014620
014640*----------------------------------------------------------------*
014660*    WIND SPEED - SIGNED INTEGER, KNOTS.  A LEADING '-' MARKS A  *
014680*    MISSING/ESTIMATED VALUE IN THE SOURCE TAPE (HURDAT2 USES    *
014700*    -99 FOR AN UNKNOWN WIND).  THIS PROGRAM PASSES A NEGATIVE   *
014720*    WIND STRAIGHT THROUGH - IT IS 3-LANDFALL'S JOB, NOT THIS    *
014740*    ONE'S, TO DECIDE HOW A MISSING WIND AFFECTS THE STORM'S     *
014760*    LIFETIME MAXIMUM.                                           *
014780*----------------------------------------------------------------*
014800 1650-PARSE-WIND.
014820     IF WS-CLEAN-WIND(1:1) = '-'
014840         MOVE WS-CLEAN-WIND(2:3) TO WS-WIND-MAGNITUDE
014860         COMPUTE WS-WIND-SIGNED = WS-WIND-MAGNITUDE * -1
014880     ELSE
014900         MOVE WS-CLEAN-WIND(1:3) TO WS-WIND-MAGNITUDE
014920         MOVE WS-WIND-MAGNITUDE TO WS-WIND-SIGNED
014940     END-IF.
014980 1650-EXIT.
015000     EXIT.
015020
015040*----------------------------------------------------------------*
015060*    CLOSE OUT THE TRACK CURRENTLY OPEN (CALLED WHEN THE NEXT    *
015080*    HEADER ARRIVES, AND ONCE MORE AT END OF FILE FOR THE LAST   *
015100*    STORM ON THE TAPE).  A TRACK IS KEPT ONLY IF THE NUMBER OF  *
015120*    DETAIL LINES ACTUALLY PARSED MATCHES THE HEADER'S DECLARED  *
015140*    COUNT - A MISMATCH USUALLY MEANS A TORN OR TRUNCATED TAPE   *
015160*    SEGMENT, AND THIS SHOP WOULD RATHER DROP THE WHOLE STORM    *
015180*    THAN HAND 3-LANDFALL A PARTIAL TRACK IT CANNOT TELL IS      *
015200*    PARTIAL.                                                    *
015220*----------------------------------------------------------------*
015240 1900-VALIDATE-AND-WRITE-TRACK.
015260     IF NOT TRACK-IS-OPEN
015280         GO TO 1900-EXIT
015300     END-IF.
015320     IF WS-DETAIL-COUNT NOT = WS-CUR-ENTRY-COUNT
015340         DISPLAY 'WARNING - TRACK DISCARDED, ENTRY COUNT '
015360                 'MISMATCH - ' WS-CUR-BASIN WS-CUR-YEAR
015380                 WS-CUR-CYCLONE ' EXPECTED ' WS-CUR-ENTRY-COUNT
015400                 ' PARSED ' WS-DETAIL-COUNT
015420         ADD 1 TO WS-REJECT-TRACK-COUNT
015440         MOVE 'N' TO WS-TRACK-OPEN-SW
015460         GO TO 1900-EXIT
015480     END-IF.
015500*    HEADER RECORD FIRST, THEN THE DETAIL RECORDS - 3-LANDFALL
015520*    RELIES ON THAT ORDER TO KNOW WHERE ONE STORM'S DETAIL RUN
015540*    ENDS AND THE NEXT STORM'S HEADER BEGINS.
015560     MOVE 'H' TO HD2-RECORD-TYPE.
015580     MOVE WS-CUR-BASIN TO TK-BASIN.
015600     MOVE WS-CUR-YEAR TO TK-YEAR.
015620     MOVE WS-CUR-CYCLONE TO TK-CYCLONE-NO.
015640     MOVE WS-CUR-NAME TO TK-NAME.
015660     MOVE WS-CUR-ENTRY-COUNT TO TK-ENTRY-COUNT.
015680     MOVE WS-DETAIL-COUNT TO TK-PARSED-COUNT.
015700*    TK-MAX-WIND ON THE HEADER RECORD IS NOT FILLED IN BY THIS
015720*    PROGRAM - IT IS 3-LANDFALL'S RUNNING MAXIMUM, SET TO ZERO
015740*    HERE ONLY SO THE FIELD DOES NOT CARRY LEFTOVER STORAGE.
015760     MOVE ZERO TO TK-MAX-WIND.
015780     WRITE HD2-TRACK-RECORD.
015800     PERFORM 1950-WRITE-DETAIL-RECORDS THRU 1950-EXIT
015820         VARYING WS-SUBSCRIPT FROM 1 BY 1
015840         UNTIL WS-SUBSCRIPT > WS-DETAIL-COUNT.
015860     ADD 1 TO WS-VALID-TRACK-COUNT.
015880     MOVE 'N' TO WS-TRACK-OPEN-SW.
015920 1900-EXIT.
015940     EXIT.
015960
015980*    WRITE ONE DETAIL RECORD FROM THE IN-MEMORY TABLE - CALLED
016000*    ONCE PER SURVIVING FIX BY THE VARYING PERFORM ABOVE.
016020 1950-WRITE-DETAIL-RECORDS.
016040     MOVE 'D' TO HD2-RECORD-TYPE.
016060     MOVE WS-CUR-BASIN TO TK-BASIN.
016080     MOVE WS-CUR-YEAR TO TK-YEAR.
016100     MOVE WS-CUR-CYCLONE TO TK-CYCLONE-NO.
016120     MOVE WS-DE-DATETIME(WS-SUBSCRIPT) TO TE-DATETIME.
016140     MOVE WS-DE-LAT(WS-SUBSCRIPT) TO TE-LAT.
016160     MOVE WS-DE-LON(WS-SUBSCRIPT) TO TE-LON.
016180     MOVE WS-DE-RECID(WS-SUBSCRIPT) TO TE-RECORD-ID.
016200     MOVE WS-DE-STATUS(WS-SUBSCRIPT) TO TE-STATUS.
016220     MOVE WS-DE-WIND(WS-SUBSCRIPT) TO TE-MAX-WIND.
016240     WRITE HD2-TRACK-RECORD.
016280 1950-EXIT.
016300     EXIT.
016320
016340*    CLOSE BOTH FILES FOR THE RUN.
016360 1800-CLOSE-FILES.
016380     CLOSE HD2-RAW-FILE HD2-TRACK-FILE.
016420 1800-EXIT.
016440     EXIT.
016460
016480*----------------------------------------------------------------*
016500*    RUN-COMPLETE MESSAGE FOR THE OPERATOR'S CONSOLE LOG (SEE    *
016520*    PC-0044).  THE DIAGNOSTIC-SW LINE ONLY PRINTS WHEN THE JOB  *
016540*    IS SUBMITTED WITH UPSI 1... SET - SEE PC-0049.              *
016560*----------------------------------------------------------------*
016580 1990-FIN-PGM.
016600     DISPLAY '1-TRACKS COMPLETE - HEADERS READ..: ' WS-TRACK-COUNT.
016620     DISPLAY '                     VALID TRACKS..: '
016640             WS-VALID-TRACK-COUNT.
016660     DISPLAY '                     REJECTED......: '
016680             WS-REJECT-TRACK-COUNT.
016700     IF DIAGNOSTIC-SW
016720         DISPLAY '                     DETAIL SLOTS USED (LAST '
016740                 'TRACK)..: ' WS-DETAIL-COUNT
016760     END-IF.
016780     STOP RUN.
016820 1990-EXIT.
016840     EXIT.
