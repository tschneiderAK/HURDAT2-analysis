000020******************************************************************
000040*                                                                *
000060*    PROGRAM:     4-REPORT                                       *
000080*    AUTHOR:      R. ALDRICH                                     *
000100*    INSTALLATION: GULF STATES METEOROLOGICAL DATA CENTER        *
000120*                  BATCH SYSTEMS UNIT                            *
000140*    DATE-WRITTEN: 04/15/1989                                    *
000160*    DATE-COMPILED:                                              *
000180*    SECURITY:    INTERNAL USE ONLY - NOT FOR PUBLIC RELEASE     *
000200*                                                                *
000220*    PURPOSE:  PHASE 4, THE LAST PHASE, OF THE HURDAT2 LANDFALL  *
000240*    RUN.  READS THE STORM RESULT FILE WRITTEN BY 3-LANDFALL,    *
000260*    ONE RECORD PER VALID STORM IN THE SAME ORDER THE STORMS     *
000280*    APPEARED ON THE ORIGINAL HURDAT2 TAPE, AND FORMATS THEM     *
000300*    INTO THE BOX-STYLE STORM REPORT.  THE OUTPUT FILE NAME IS   *
000320*    FIXED - HURDAT2_REPORT - AND IS OVERWRITTEN EACH RUN.  SETS *
000340*    THE JOB'S RETURN CODE FROM THE SAVE-STATUS OF THE OPEN: 200 *
000360*    IF BOTH FILES OPENED CLEAN, 400 IF EITHER DID NOT, IN WHICH *
000380*    CASE THE RUN STOPS BEFORE WRITING ANYTHING.                 *
000400*                                                                *
000420*    TECTONICS: COBC                                             *
000440*                                                                *
000460*----------------------------------------------------------------*
000480*    CHANGE LOG                                                  *
000500*    DATE       BY      REQUEST     DESCRIPTION                  *
000520*    ---------  ------  ----------  ---------------------------- *
000540*    04/15/1989 RA      PC-0004     ORIGINAL PROGRAM             *
000560*    04/15/1989 RA      PC-0004     REPORT FORMAT MODELLED ON    *
000580*                                   THE BOX-STYLE LISTING THIS   *
000600*                                   SHOP USES FOR ALL SUMMARY    *
000620*                                   REPORTS                     *
000640*    01/11/1999 RA      PC-Y2K-02   CONFIRMED YEAR FIELDS 4      *
000660*                                   DIGITS THROUGHOUT            *
000680*    06/30/2005 FXM     PC-0033     ADDED THE 200/400 SAVE-      *
000700*                                   STATUS SO THE JOB SCHEDULER  *
000720*                                   CAN TELL A CLEAN RUN FROM A  *
000740*                                   MISSING OR LOCKED OUTPUT     *
000760*                                   FILE WITHOUT SOMEONE READING *
000780*                                   THE RUN LOG BY HAND          *
000800*    11/08/2013 RA      PC-0051     WIDENED THE LANDFALL DATE    *
000820*                                   COLUMN TO HOLD ALL 20        *
000840*                                   POSSIBLE DATES COMMA-        *
000860*                                   SEPARATED INSTEAD OF JUST    *
000880*                                   THE FIRST FOUR               *
000900******************************************************************
000920 IDENTIFICATION DIVISION.
000960 PROGRAM-ID. 4-REPORT.
001000 AUTHOR. R. ALDRICH.
001040 INSTALLATION. GULF STATES METEOROLOGICAL DATA CENTER.
001080 DATE-WRITTEN. 04/15/1989.
001120 DATE-COMPILED.
001160 SECURITY. INTERNAL USE ONLY - NOT FOR PUBLIC RELEASE.
001180******************************************************************
001200 ENVIRONMENT DIVISION.
001240 CONFIGURATION SECTION.
001280 SPECIAL-NAMES.
001320     C01 IS TOP-OF-FORM
001360     CLASS NAME-LETTERS IS "A" THRU "Z"
001400     UPSI-0 ON STATUS IS DIAGNOSTIC-SW.
001440 INPUT-OUTPUT SECTION.
001480 FILE-CONTROL.
001500
001540     SELECT HD2-STORM-FILE ASSIGN TO "HD2STMF.DAT"
001580         ORGANIZATION LINE SEQUENTIAL
001620         FILE STATUS IS WS-FS-STM.
001640
001660*    FIXED OUTPUT NAME PER THE SPEC HANDED DOWN WITH THE JOB -
001680*    ALWAYS HURDAT2_REPORT, ALWAYS OVERWRITTEN.
001700     SELECT HD2-OUT-FILE ASSIGN TO "HURDAT2_REPORT"
001720         ORGANIZATION LINE SEQUENTIAL
001740         FILE STATUS IS WS-FS-OUT.
001760
001780******************************************************************
001800 DATA DIVISION.
001820 FILE SECTION.
001840
001860 FD  HD2-STORM-FILE.
001880     COPY HD2RPT.
001900
001920 FD  HD2-OUT-FILE.
001940 01  HD2-OUT-RECORD.
001980     05  HD2-OUT-TEXT                PIC X(295).
002020     05  FILLER                      PIC X(005).
002040
002060******************************************************************
002080 WORKING-STORAGE SECTION.
002100
002130*    FILE STATUS BYTES - TESTED RIGHT AFTER THE OPEN OF EACH FILE
002131*    IN 4100-OPEN-REPORT-TARGET.  NEITHER IS TESTED AGAIN AFTER THAT.
002140 77  WS-FS-STM                       PIC 9(02).
002180 77  WS-FS-OUT                       PIC 9(02).
002210*    DRIVES THE RETURN CODE AT 4990-FIN-PGM - 200 IF BOTH OPENS
002211*    WENT CLEAN, 400 IF EITHER DID NOT.
002220 77  WS-SAVE-STATUS                  PIC 9(03) VALUE 200.
002250*    RUN TOTALS - PRINTED IN THE TRAILER BY 4900-WRITE-TRAILER,
002251*    NOT TESTED ANYWHERE ELSE.
002260 77  WS-STORM-COUNT                  PIC 9(05) COMP.
002300 77  WS-LANDFALL-TOTAL               PIC 9(05) COMP.
002330*    SUBSCRIPT AND STRING POINTER - BOTH LOCAL TO 4260/4270 WHILE
002331*    THE COMMA-SEPARATED DATE LIST IS BUILT FOR ONE STORM.
002340 77  WS-DATE-IX                      PIC 9(02) COMP.
002380 77  WS-STRING-PTR                   PIC 9(03) COMP.
002400
002410*    END-OF-FILE SWITCH FOR HD2-STORM-FILE, SET BY THE AT END
002411*    CLAUSE IN 4200-FORMAT-STORM-LINE.
002420 01  EOF-MANAGER.
002460     05  FIN-ENREG                   PIC X(01) VALUE SPACE.
002480         88  FF                          VALUE HIGH-VALUE.
002500
002520*    THE COLUMN WIDTHS BELOW ARE ECHOED IN THREE PLACES - THE
002540*    DETAIL LINE, THE HEADER LINE AND THE RULE LINE - THE SAME
002560*    WAY THIS SHOP LAYS OUT EVERY BOX REPORT.  KEEP THEM IN STEP.
002580 01  AFFICHAGE.
002600
002620     05  ARTICLE-INDIV.
002640         10  FILLER                  PIC X VALUE '|'.
002660         10  COL-NAME                PIC X(19).
002680         10  FILLER                  PIC X VALUE '|'.
002700         10  COL-WIND                PIC ZZ9.
002720         10  FILLER                  PIC X VALUE '|'.
002740         10  COL-LFCT                PIC Z9.
002760         10  FILLER                  PIC X VALUE '|'.
002780         10  COL-DATES               PIC X(259).
002800         10  FILLER                  PIC X VALUE '|'.
002820*    FLAT BYTE VIEW - CLEARS THE WHOLE DETAIL LINE IN ONE MOVE
002840*    BEFORE EACH STORM IS FORMATTED, THE SAME WAY THE OTHER
002860*    THREE PHASES OF THIS RUN BLANK THEIR WORK TABLES.
002880     05  ARTICLE-INDIV-ALT REDEFINES ARTICLE-INDIV.
002900         10  FILLER                  PIC X(288).
002920
002960     05  ARTICLE-TITRE PIC X(30)
002980             VALUE 'HURDAT2 LANDFALL REPORT'.
003000
003020     05  ARTICLE-LIGNE.
003040         10  FILLER                  PIC X VALUE '+'.
003060         10  FILLER                  PIC X(19)
003080                 VALUE '-------------------'.
003100         10  FILLER                  PIC X VALUE '+'.
003120         10  FILLER                  PIC X(3) VALUE '---'.
003140         10  FILLER                  PIC X VALUE '+'.
003160         10  FILLER                  PIC X(2) VALUE '--'.
003180         10  FILLER                  PIC X VALUE '+'.
003200         10  FILLER                  PIC X(259)
003220                 VALUE ALL '-'.
003240         10  FILLER                  PIC X VALUE '+'.
003260
003280     05  ARTICLE-ENTETE.
003300         10  FILLER                  PIC X VALUE '|'.
003320         10  FILLER                  PIC X(19) VALUE 'STORM NAME'.
003340         10  FILLER                  PIC X VALUE '|'.
003360         10  FILLER                  PIC X(3) VALUE 'WND'.
003380         10  FILLER                  PIC X VALUE '|'.
003400         10  FILLER                  PIC X(2) VALUE 'LF'.
003420         10  FILLER                  PIC X VALUE '|'.
003440         10  FILLER                  PIC X(259)
003460                 VALUE 'LANDFALL DATES (YYYYMMDDHHMM)'.
003480         10  FILLER                  PIC X VALUE '|'.
003500
003520     05  ARTICLE-FIN.
003540         10  STORMS.
003560             15  FILLER              PIC X(16) VALUE 'STORMS'.
003580             15  FILLER              PIC X VALUE ':'.
003600             15  STORMS-FIN          PIC Z(4)9.
003620         10  LANDFALLS.
003640             15  FILLER              PIC X(16) VALUE 'LANDFALLS'.
003660             15  FILLER              PIC X VALUE ':'.
003680             15  LANDFALLS-FIN       PIC Z(4)9.
003700*    FLAT BYTE VIEW OF THE TRAILER GROUP - SAME CLEAR-IN-ONE-MOVE
003720*    IDIOM AS ARTICLE-INDIV-ALT ABOVE.
003740     05  ARTICLE-FIN-ALT REDEFINES ARTICLE-FIN.
003760         10  FILLER                  PIC X(44).
003780
003800*    LANDFALL DATE, BROKEN OUT SO 4250-BUILD-DETAIL-LINE CAN
003820*    SANITY-CHECK THE YEAR OF A STORM'S FIRST LANDFALL AGAINST
003840*    THE RANGE OF YEARS THIS SHOP HAS EVER SEEN ON THE HURDAT2
003860*    TAPE (SEE PC-0051).
003880 01  WS-LF-DATE-WORK                 PIC 9(12).
003900 01  WS-LF-DATE-BROKEN REDEFINES WS-LF-DATE-WORK.
003940     05  WS-LF-YEAR                  PIC 9(04).
003980     05  FILLER                      PIC X(08).
004000
004020******************************************************************
004040 PROCEDURE DIVISION.
004060
004070*    MAIN-PROCEDURE - ONE PASS PER JOB STEP.  READS HD2STMF TO
004071*    END OF FILE, ONE DETAIL LINE OUT PER STORM, THEN THE TRAILER.
004100 MAIN-PROCEDURE.
004140     PERFORM 4000-INITIALIZE THRU 4000-EXIT.
004180     PERFORM 4100-OPEN-REPORT-TARGET THRU 4100-EXIT.
004220     PERFORM 4150-WRITE-REPORT-HEADING THRU 4150-EXIT.
004260     PERFORM 4200-FORMAT-STORM-LINE THRU 4200-EXIT
004300         UNTIL FF.
004340     PERFORM 4900-WRITE-TRAILER THRU 4900-EXIT.
004380     PERFORM 4800-CLOSE-FILES THRU 4800-EXIT.
004420     PERFORM 4990-FIN-PGM THRU 4990-EXIT.
004440
004470*    CLEAR THE RUN COUNTERS AND SET THE DEFAULT (CLEAN) SAVE-
004471*    STATUS BEFORE EITHER FILE IS OPENED.
004480 4000-INITIALIZE.
004520     MOVE SPACE TO FIN-ENREG.
004560     MOVE 200 TO WS-SAVE-STATUS.
004600     MOVE ZERO TO WS-STORM-COUNT.
004640     MOVE ZERO TO WS-LANDFALL-TOTAL.
004680     DISPLAY '4-REPORT STARTING - HURDAT2 LANDFALL REPORT'.
004720 4000-EXIT.
004760     EXIT.
004780
004800*----------------------------------------------------------------*
004820*    OPEN BOTH FILES AND CHECK THE FILE STATUS OF EACH.  A       *
004840*    FAILURE ON EITHER OPEN IS FATAL - SAVE-STATUS GOES TO 400   *
004860*    AND THE RUN STOPS BEFORE A SINGLE LINE IS WRITTEN.          *
004880*----------------------------------------------------------------*
004900 4100-OPEN-REPORT-TARGET.
004940     OPEN INPUT HD2-STORM-FILE.
004980     IF WS-FS-STM NOT = '00'
005020         DISPLAY 'WARNING - COULD NOT OPEN STORM RESULT FILE, '
005040                 'FILE STATUS ' WS-FS-STM
005080         MOVE 400 TO WS-SAVE-STATUS
005120         GO TO 4100-ABORT
005160     END-IF.
005200     OPEN OUTPUT HD2-OUT-FILE.
005240     IF WS-FS-OUT NOT = '00'
005280         DISPLAY 'WARNING - COULD NOT OPEN HURDAT2_REPORT, '
005300                 'FILE STATUS ' WS-FS-OUT
005340         MOVE 400 TO WS-SAVE-STATUS
005380         CLOSE HD2-STORM-FILE
005420         GO TO 4100-ABORT
005460     END-IF.
005500     GO TO 4100-EXIT.
005540 4100-ABORT.
005580     MOVE 16 TO RETURN-CODE.
005620     STOP RUN.
005660 4100-EXIT.
005700     EXIT.
005720
005740*    FOUR LINES, WRITTEN ONCE BEFORE THE FIRST STORM DETAIL LINE:
005741*    TITLE, RULE, COLUMN HEADINGS, RULE AGAIN.
005760 4150-WRITE-REPORT-HEADING.
005800     MOVE ARTICLE-TITRE TO HD2-OUT-RECORD.
005840     WRITE HD2-OUT-RECORD.
005880     MOVE ARTICLE-LIGNE TO HD2-OUT-RECORD.
005920     WRITE HD2-OUT-RECORD.
005960     MOVE ARTICLE-ENTETE TO HD2-OUT-RECORD.
006000     WRITE HD2-OUT-RECORD.
006040     MOVE ARTICLE-LIGNE TO HD2-OUT-RECORD.
006080     WRITE HD2-OUT-RECORD.
006120 4150-EXIT.
006160     EXIT.
006180
006200*----------------------------------------------------------------*
006220*    ONE DETAIL LINE PER STORM, IN INPUT ORDER (WHICH 3-LANDFALL *
006240*    PRESERVES BY WRITING HD2STMF IN THE ORDER TRACKS CLOSE OUT).*
006260*----------------------------------------------------------------*
006280 4200-FORMAT-STORM-LINE.
006320     READ HD2-STORM-FILE
006360         AT END
006400             SET FF TO TRUE
006440         NOT AT END
006480             PERFORM 4250-BUILD-DETAIL-LINE THRU 4250-EXIT
006520     END-READ.
006560 4200-EXIT.
006600     EXIT.
006620
006640*    ONE STORM PER CALL - FORMATS NAME, MAX WIND, LANDFALL COUNT
006641*    AND THE DATE LIST, THEN WRITES THE DETAIL LINE.
006660 4250-BUILD-DETAIL-LINE.
006700     IF ARTICLE-INDIV-ALT = SPACES
006740         DISPLAY 'WARNING - DETAIL LINE SEPARATORS MISSING '
006760                 'AT RUNTIME'
006800     END-IF.
006840     ADD 1 TO WS-STORM-COUNT.
006880     IF RPT-NAME(1:1) NOT NAME-LETTERS
006920         DISPLAY 'WARNING - STORM RESULT RECORD ' WS-STORM-COUNT
006940                 ' NAME DOES NOT START WITH A LETTER - '
006960                 'POSSIBLE MISALIGNED HD2STMF RECORD'
007000     END-IF.
007040     ADD RPT-LANDFALL-COUNT TO WS-LANDFALL-TOTAL.
007080     MOVE RPT-NAME TO COL-NAME.
007120     MOVE RPT-MAX-WIND TO COL-WIND.
007160     MOVE RPT-LANDFALL-COUNT TO COL-LFCT.
007200     IF RPT-LANDFALL-COUNT > 0
007240         MOVE RPT-LANDFALL-DATES(1) TO WS-LF-DATE-WORK
007280         IF WS-LF-YEAR < 1851 OR WS-LF-YEAR > 2079
007320             DISPLAY 'WARNING - LANDFALL YEAR OUT OF RANGE '
007340                     'FOR ' RPT-NAME ' - ' WS-LF-YEAR
007380         END-IF
007420     END-IF.
007460     PERFORM 4260-BUILD-DATES-COLUMN THRU 4260-EXIT.
007500     MOVE ARTICLE-INDIV TO HD2-OUT-RECORD.
007540     WRITE HD2-OUT-RECORD.
007580 4250-EXIT.
007620     EXIT.
007640
007660*----------------------------------------------------------------*
007680*    BUILD THE COMMA-SEPARATED LANDFALL DATE LIST FOR ONE STORM. *
007700*    A STORM WITH NO LANDFALLS GETS A BLANK COLUMN.              *
007720*----------------------------------------------------------------*
007740 4260-BUILD-DATES-COLUMN.
007780     MOVE SPACES TO COL-DATES.
007820     MOVE 1 TO WS-STRING-PTR.
007860     PERFORM 4270-APPEND-ONE-DATE THRU 4270-EXIT
007900         VARYING WS-DATE-IX FROM 1 BY 1
007940         UNTIL WS-DATE-IX > RPT-LANDFALL-COUNT.
007980 4260-EXIT.
008020     EXIT.
008040
008060*    APPENDS ONE LANDFALL DATE TO COL-DATES.  A LEADING COMMA IS
008061*    ADDED ON EVERY CALL AFTER THE FIRST FOR THAT STORM.
008080 4270-APPEND-ONE-DATE.
008120     IF WS-DATE-IX > 1
008160         STRING ',' DELIMITED BY SIZE
008200             INTO COL-DATES
008240             WITH POINTER WS-STRING-PTR
008280         END-STRING
008320     END-IF.
008360     STRING RPT-LANDFALL-DATES(WS-DATE-IX) DELIMITED BY SIZE
008400         INTO COL-DATES
008440         WITH POINTER WS-STRING-PTR
008480     END-STRING.
008520 4270-EXIT.
008560     EXIT.
008580
008600*----------------------------------------------------------------*
008620*    TRAILER - TOTAL STORMS AND TOTAL LANDFALLS FOR THE RUN.     *
008640*----------------------------------------------------------------*
008660 4900-WRITE-TRAILER.
008700     IF ARTICLE-FIN-ALT = SPACES
008740         DISPLAY 'WARNING - TRAILER LABELS MISSING AT RUNTIME'
008780     END-IF.
008820     MOVE ARTICLE-LIGNE TO HD2-OUT-RECORD.
008860     WRITE HD2-OUT-RECORD.
008900     MOVE WS-STORM-COUNT TO STORMS-FIN.
008940     MOVE STORMS TO HD2-OUT-RECORD.
008980     WRITE HD2-OUT-RECORD.
009020     MOVE WS-LANDFALL-TOTAL TO LANDFALLS-FIN.
009060     MOVE LANDFALLS TO HD2-OUT-RECORD.
009100     WRITE HD2-OUT-RECORD.
009140 4900-EXIT.
009180     EXIT.
009200
009220*    CLOSES BOTH FILES ONCE, AT END OF JOB - NOT PERFORMED PER
009221*    STORM.
009240 4800-CLOSE-FILES.
009280     CLOSE HD2-STORM-FILE HD2-OUT-FILE.
009320 4800-EXIT.
009360     EXIT.
009380
009400*----------------------------------------------------------------*
009420*    FIN-PGM - THE SAVE-STATUS BECOMES THE JOB'S RETURN CODE SO  *
009440*    THE SCHEDULER CAN TEST IT WITHOUT PARSING THE RUN LOG.      *
009460*----------------------------------------------------------------*
009480 4990-FIN-PGM.
009520     IF WS-SAVE-STATUS = 200
009560         MOVE ZERO TO RETURN-CODE
009600     ELSE
009640         DISPLAY 'WARNING - 4-REPORT ENDED WITH SAVE-STATUS '
009680                 WS-SAVE-STATUS
009720         MOVE 16 TO RETURN-CODE
009760     END-IF.
009800     DISPLAY '4-REPORT COMPLETE - STORMS WRITTEN...: '
009840             WS-STORM-COUNT.
009880     DISPLAY '                     LANDFALLS TOTAL..: '
009920             WS-LANDFALL-TOTAL.
009960     DISPLAY '                     SAVE-STATUS......: '
010000             WS-SAVE-STATUS.
010040     IF DIAGNOSTIC-SW
010080         DISPLAY '                     OUTPUT FILE......: '
010100                 'HURDAT2_REPORT'
010140     END-IF.
010180     STOP RUN.
010220 4990-EXIT.
010260     EXIT.
