000100******************************************************************
000200*                                                                *
000300*    HD2RPT  --  HURDAT2 STORM RESULT WORK RECORD                *
000400*                                                                *
000500*    ONE RECORD PER VALID STORM, WRITTEN BY 3-LANDFALL ONCE THE  *
000600*    LIFETIME MAXIMUM WIND AND THE LANDFALL SCAN ARE BOTH DONE   *
000700*    FOR THAT STORM.  4-REPORT READS THIS FILE STRAIGHT THROUGH  *
000800*    AND FORMATS IT INTO THE BOX-STYLE STORM REPORT.             *
000900*                                                                *
001000*    THE LANDFALL TABLE IS FIXED AT 20 SLOTS.  20 LANDFALLS IN A *
001100*    SINGLE ATLANTIC SEASON TRACK HAS NEVER BEEN OBSERVED IN THE *
001200*    HURDAT2 HISTORY; RPT-LANDFALL-COUNT TELLS 4-REPORT HOW MANY *
001300*    OF THE 20 SLOTS ARE ACTUALLY POPULATED.  IF THIS EVER TRIPS *
001400*    RAISE PC-TICKET AND WIDEN THE OCCURS - SEE 3-LANDFALL       *
001500*    3300-PROCESS-DETAIL-ENTRY FOR THE MATCHING GUARD.           *
001600*                                                                *
001700*----------------------------------------------------------------*
001800*    CHANGE LOG                                                  *
001900*    DATE       BY   REQUEST     DESCRIPTION                     *
002000*    ---------  ---  ----------  ------------------------------- *
002100*    04/10/1989 DP   PC-0003     ORIGINAL LAYOUT                 *
002200*    01/11/1999 KR   PC-Y2K-02   TIMESTAMPS CONFIRMED 4-DIGIT    *
002300*                                YEAR (YYYYMMDDHHMM) THROUGHOUT  *
002400*    09/14/2005 FXM  PC-0007     RAISED OCCURS FROM 12 TO 20     *
002500*                                AFTER THE 2005 SEASON REPLAY    *
002600*                                OVERRAN THE ORIGINAL TABLE      *
002700******************************************************************
002800 01  HD2-REPORT-RECORD.
002900     05  RPT-NAME                    PIC X(19).
003000     05  RPT-MAX-WIND                PIC 9(03).
003100     05  RPT-LANDFALL-COUNT          PIC 9(02).
003200     05  RPT-LANDFALL-TABLE.
003300         10  RPT-LANDFALL-DATES OCCURS 20 TIMES
003400                                     PIC 9(12).
003500     05  FILLER                      PIC X(15).
